000100***************************************************************** 
000200*    SWIM CANADA - CENTRE DE TRAITEMENT DES CLASSEMENTS           
000300***************************************************************** 
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.     2-BATCH-MERGE.                                   
000600 AUTHOR.         L PARE.                                          
000700 INSTALLATION.   SWIM CANADA - CENTRE DE TRAITEMENT.              
000800 DATE-WRITTEN.   19/05/1991.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       INTERNE - USAGE SWIM CANADA SEULEMENT.           
001100***************************************************************** 
001200*    JOURNAL DES MODIFICATIONS                                    
001300*---------------------------------------------------------------- 
001400*    DATE       AUTEUR   DEMANDE   DESCRIPTION                    
001500*    ---------- -------- --------- ------------------------------ 
001600*    19/05/1991 LPARE    TI-0302   PROGRAMME INITIAL - JUMELAGE   
001700*    19/05/1991 LPARE    TI-0302   FICHIERS PROVINCIAUX PAR CLE   
001800*    02/10/1991 LPARE    TI-0330   AJOUT DU REJET DES NOMS DE     
001900*    02/10/1991 LPARE    TI-0330   FICHIER MAL FORMES (AVERTIR)   
002000*    15/02/1992 STR      TI-0360   TRI DES GROUPES PAR CLE        
002100*    15/02/1992 STR      TI-0360   CROISSANTE AVANT LE JUMELAGE   
002200*    28/06/1994 MBOUCH   TI-0441   LIMITE DE 5 MEMBRES CONSERVES  
002300*    28/06/1994 MBOUCH   TI-0441   PAR GROUPE POUR LE JOURNAL     
002400*    03/12/1995 LPARE    TI-0498   LE CODE DE PROVINCE DOIT ETRE  
002500*    03/12/1995 LPARE    TI-0498   DEUX LETTRES MAJUSCULES EXACT. 
002600*    21/04/1997 STR      TI-0549   AJOUT COMPTEUR DE NOMS REJETES 
002700*    21/04/1997 STR      TI-0549   DANS LE SOMMAIRE RUNLOG        
002800*    05/02/1998 MBOUCH   TI-0602   PASSAGE AN 2000 - ANNEE SUR    
002900*    05/02/1998 MBOUCH   TI-0602   QUATRE CHIFFRES (PK-YEAR)      
003000*    17/06/1999 LPARE    TI-0645   VERIFICATION FINALE AN 2000    
003100*    17/06/1999 LPARE    TI-0645   AUCUN AUTRE CHAMP DATE TROUVE  
003200*    14/09/2001 STR      TI-0688   LE COURS PEUT AVOIR PLUS DE    
003300*    14/09/2001 STR      TI-0688   TROIS LETTRES (SCM/LCM/AUTRE)  
003400*    14/11/2003 MBOUCH   TI-0755   0620-COMBINE-PAIR APPELLE      
003500*    14/11/2003 MBOUCH   TI-0755   MAINTENANT 1-MERGE-RANKINGS    
003600*    14/11/2003 MBOUCH   TI-0755   POUR CHAQUE PAIRE JUMELEE      
003700***************************************************************** 
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM.                                          
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400*    CATALOGUE DES NOMS DE JEUX DE DONNEES A JUMELER              
004500     SELECT CATLOG ASSIGN TO "CATLOG"                             
004600         ORGANIZATION IS LINE SEQUENTIAL                          
004700         FILE STATUS IS WS-CATLOG-STATUS.                         
004800***************************************************************** 
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100*    UN NOM DE JEU DE DONNEES PAR LIGNE (80 CARACTERES MAXI)      
005200 FD  CATLOG.                                                      
005300 01  CL-CATALOG-RECORD.                                           
005400     05 CL-DATASET-NAME        PIC X(40).                         
005500     05 FILLER                 PIC X(40).                         
005600***************************************************************** 
005700 WORKING-STORAGE SECTION.                                         
005800                                                                  
005900*    COMMUTATEUR DE FIN DE FICHIER ET INDICE DE MEMBRE (TI-0755)  
006000 77  WS-EOF-SWITCH           PIC X(01) VALUE SPACE.               
006100     88 WS-EOF                       VALUE "Y".                   
006200 77  WS-MEMBER-INDEX         PIC 9(01) COMP.                      
006300                                                                  
006400 01  WS-FILE-STATUS-MANAGER.                                      
006500     05 WS-CATLOG-STATUS       PIC X(02) VALUE SPACES.            
006600        88 WS-CATLOG-OK                 VALUE "00".               
006700     05 FILLER                 PIC X(08).                         
006800                                                                  
006900 01  WS-COUNTER-MANAGER.                                          
007000     05 WS-MALFORMED-COUNT      PIC 9(05) COMP.                   
007100     05 WS-PROCESSED-COUNT      PIC 9(05) COMP.                   
007200     05 WS-SKIPPED-COUNT        PIC 9(05) COMP.                   
007300     05 WS-GROUP-COUNT          PIC 9(03) COMP.                   
007400     05 WS-TABLE-INDEX          PIC 9(03) COMP.                   
007500        88 WS-TABLE-INDEX-END            VALUE 201.               
007600     05 FILLER                  PIC X(05).                        
007700                                                                  
007800*    ZONE DE TRAVAIL - DECOMPOSITION DU NOM DE JEU DE DONNEES     
007900*    FORMAT ATTENDU : CAN-PP_YYYY_CCC_Sexe_GroupeAge              
008000 01  WS-PARSED-KEY-AREA.                                          
008100     05 WS-RAW-NAME              PIC X(40).                       
008200     05 WS-TOKEN-1                PIC X(10).                      
008300     05 WS-TOKEN-2                PIC X(10).                      
008400     05 WS-TOKEN-3                PIC X(10).                      
008500     05 WS-TOKEN-4                PIC X(10).                      
008600     05 WS-TOKEN-5                PIC X(10).                      
008700     05 WS-PREFIX-CAN             PIC X(03).                      
008800     05 PK-PROVINCE               PIC X(02).                      
008900     05 WS-PROVINCE-CODE-R REDEFINES PK-PROVINCE.                 
009000        10 WS-PC-CHAR OCCURS 2 TIMES PIC X(01).                   
009100     05 PK-YEAR                   PIC 9(04).                      
009200     05 PK-COURSE                 PIC X(05).                      
009300     05 WS-COURSE-CODE-R REDEFINES PK-COURSE.                     
009400        10 WS-CC-CHAR OCCURS 5 TIMES PIC X(01).                   
009500     05 PK-SEX                    PIC X(05).                      
009600     05 PK-AGEGROUP                PIC X(10).                     
009700     05 PK-GROUP-KEY               PIC X(24).                     
009800     05 WS-NAME-VALID-SWITCH       PIC X(01) VALUE "Y".           
009900        88 WS-NAME-VALID                    VALUE "Y".            
010000     05 WS-SCAN-INDEX              PIC 9(02) COMP.                
010100     05 FILLER                     PIC X(04).                     
010200                                                                  
010300*    TABLE DES GROUPES (CLE = ANNEE-COURS-SEXE-GROUPE D'AGE)      
010400 01  WS-GROUP-TABLE-AREA.                                         
010500     05 WS-GROUP-ENTRY OCCURS 200 TIMES.                          
010600        10 GRP-COMPLETE-SWITCH    PIC 9(01) VALUE 0.              
010700           88 GRP-COMPLETE-TRUE            VALUE 1.               
010800           88 GRP-COMPLETE-FALSE           VALUE 0.               
010900        10 GRP-KEY                PIC X(24).                      
011000        10 GRP-YEAR                PIC 9(04).                     
011100        10 GRP-COURSE               PIC X(05).                    
011200        10 GRP-SEX                   PIC X(05).                   
011300        10 GRP-AGEGROUP               PIC X(10).                  
011400        10 GRP-COUNT                   PIC 9(02) COMP VALUE 0.    
011500        10 GRP-MEMBER OCCURS 5 TIMES.                             
011600           15 GRPM-PROVINCE            PIC X(02).                 
011700           15 GRPM-DATASET-NAME         PIC X(40).                
011800        10 FILLER                        PIC X(04).               
011900                                                                  
012000*    ZONE DE TRAVAIL - ECHANGE POUR LE TRI DES GROUPES (TI-0360)  
012100*    MEME STRUCTURE QU'UN ELEMENT DE WS-GROUP-ENTRY               
012200 01  WS-GROUP-SWAP-AREA.                                          
012300     05 WS-SWAP-ENTRY.                                            
012400        10 SWP-COMPLETE-SWITCH    PIC 9(01).                      
012500        10 SWP-KEY                PIC X(24).                      
012600        10 SWP-YEAR               PIC 9(04).                      
012700        10 SWP-COURSE             PIC X(05).                      
012800        10 SWP-SEX                PIC X(05).                      
012900        10 SWP-AGEGROUP           PIC X(10).                      
013000        10 SWP-COUNT              PIC 9(02) COMP.                 
013100        10 SWP-MEMBER OCCURS 5 TIMES.                             
013200           15 SWPM-PROVINCE       PIC X(02).                      
013300           15 SWPM-DATASET-NAME   PIC X(40).                      
013400     05 FILLER                    PIC X(04).                      
013500                                                                  
013600*    ZONE DE TRAVAIL - JUMELAGE ET NOM DE SORTIE COMBINE          
013700 01  WS-PAIRING-AREA.                                             
013800     05 WS-PROV-1                 PIC X(02).                      
013900     05 WS-PROV-2                 PIC X(02).                      
014000     05 WS-NAME-1                 PIC X(40).                      
014100     05 WS-NAME-2                 PIC X(40).                      
014200     05 WS-COMBINED-NAME          PIC X(40).                      
014300     05 FILLER                    PIC X(06).                      
014400                                                                  
014500*    PARAMETRES TRANSMIS A 1-MERGE-RANKINGS PAR PAIRE (TI-0755)   
014600 01  WS-CALL-PARMS.                                               
014700     05 WS-CP-RANKIN1-NAME        PIC X(40).                      
014800     05 WS-CP-RANKIN2-NAME        PIC X(40).                      
014900     05 WS-CP-MERGOUT-NAME        PIC X(40).                      
015000     05 FILLER                    PIC X(04).                      
015100                                                                  
015200*    ZONE DE TRAVAIL - DATE DE TRAITEMENT (ENTETE RUNLOG)         
015300 01  WS-RUN-DATE-AREA.                                            
015400     05 WS-CURRENT-DATE           PIC 9(06) VALUE ZERO.           
015500     05 WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.              
015600        10 WS-CD-YEAR             PIC 9(02).                      
015700        10 WS-CD-MONTH            PIC 9(02).                      
015800        10 WS-CD-DAY              PIC 9(02).                      
015900     05 FILLER                    PIC X(06).                      
016000***************************************************************** 
016100 PROCEDURE DIVISION.                                              
016200 0100-MAIN-PROCEDURE.                                             
016300                                                                  
016400     ACCEPT WS-CURRENT-DATE FROM DATE                             
016500     DISPLAY "2-BATCH-MERGE - DEBUT DU JUMELAGE"                  
016600                                                                  
016700     OPEN INPUT CATLOG                                            
016800                                                                  
016900     PERFORM 0200-READ-CATALOG THRU 0200-EXIT                     
017000         UNTIL WS-EOF                                             
017100                                                                  
017200     CLOSE CATLOG                                                 
017300                                                                  
017400     PERFORM 0500-SORT-GROUP-TABLE THRU 0500-EXIT                 
017500                                                                  
017600     MOVE 1 TO WS-TABLE-INDEX                                     
017700     PERFORM 0600-PAIR-ONE-GROUP THRU 0600-EXIT                   
017800         UNTIL WS-TABLE-INDEX > WS-GROUP-COUNT                    
017900                                                                  
018000     DISPLAY "RUNLOG - NOMS REJETES      : " WS-MALFORMED-COUNT   
018100     DISPLAY "RUNLOG - PAIRES COMBINEES  : " WS-PROCESSED-COUNT   
018200     DISPLAY "RUNLOG - GROUPES IGNORES   : " WS-SKIPPED-COUNT     
018300     DISPLAY "2-BATCH-MERGE - FIN NORMALE"                        
018400                                                                  
018500     STOP RUN                                                     
018600     .                                                            
018700*---------------------------------------------------------------- 
018800*    LECTURE DU CATALOGUE - UN NOM PAR LIGNE (BATCH FLOW 1)       
018900*---------------------------------------------------------------- 
019000 0200-READ-CATALOG.                                               
019100                                                                  
019200     READ CATLOG                                                  
019300         AT END                                                   
019400             SET WS-EOF TO TRUE                                   
019500             GO TO 0200-EXIT                                      
019600     END-READ                                                     
019700                                                                  
019800     MOVE CL-DATASET-NAME TO WS-RAW-NAME                          
019900     PERFORM 0300-PARSE-DATASET-NAME THRU 0300-EXIT               
020000                                                                  
020100     IF WS-NAME-VALID                                             
020200         PERFORM 0400-BUILD-GROUP-TABLE THRU 0400-EXIT            
020300     ELSE                                                         
020400         DISPLAY "RUNLOG - NOM REJETE (FORMAT) : " WS-RAW-NAME    
020500         ADD 1 TO WS-MALFORMED-COUNT                              
020600     END-IF                                                       
020700                                                                  
020800 0200-EXIT.                                                       
020900     EXIT                                                         
021000     .                                                            
021100*---------------------------------------------------------------- 
021200*    ANALYSE DU NOM CAN-PP_YYYY_CCC_Sexe_GroupeAge (TI-0330)      
021300*---------------------------------------------------------------- 
021400 0300-PARSE-DATASET-NAME.                                         
021500                                                                  
021600     MOVE "Y" TO WS-NAME-VALID-SWITCH                             
021700     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3              
021800     MOVE SPACES TO WS-TOKEN-4 WS-TOKEN-5                         
021900                                                                  
022000     UNSTRING WS-RAW-NAME DELIMITED BY "_"                        
022100         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3                    
022200              WS-TOKEN-4 WS-TOKEN-5                               
022300                                                                  
022400     IF WS-TOKEN-1 = SPACES OR WS-TOKEN-2 = SPACES                
022500         OR WS-TOKEN-3 = SPACES OR WS-TOKEN-4 = SPACES            
022600         OR WS-TOKEN-5 = SPACES                                   
022700         MOVE "N" TO WS-NAME-VALID-SWITCH                         
022800         GO TO 0300-EXIT                                          
022900     END-IF                                                       
023000                                                                  
023100     UNSTRING WS-TOKEN-1 DELIMITED BY "-"                         
023200         INTO WS-PREFIX-CAN PK-PROVINCE                           
023300                                                                  
023400     IF WS-PREFIX-CAN NOT = "CAN" OR PK-PROVINCE = SPACES         
023500         MOVE "N" TO WS-NAME-VALID-SWITCH                         
023600         GO TO 0300-EXIT                                          
023700     END-IF                                                       
023800                                                                  
023900     PERFORM 0310-CHECK-PROVINCE THRU 0310-EXIT                   
024000     IF NOT WS-NAME-VALID                                         
024100         GO TO 0300-EXIT                                          
024200     END-IF                                                       
024300                                                                  
024400     IF WS-TOKEN-2 (1:4) IS NOT NUMERIC                           
024500         OR WS-TOKEN-2 (5:6) NOT = SPACES                         
024600         MOVE "N" TO WS-NAME-VALID-SWITCH                         
024700         GO TO 0300-EXIT                                          
024800     END-IF                                                       
024900     MOVE WS-TOKEN-2 (1:4) TO PK-YEAR                             
025000                                                                  
025100     MOVE SPACES  TO PK-COURSE                                    
025200     MOVE WS-TOKEN-3 TO PK-COURSE                                 
025300     PERFORM 0320-CHECK-COURSE THRU 0320-EXIT                     
025400     IF NOT WS-NAME-VALID                                         
025500         GO TO 0300-EXIT                                          
025600     END-IF                                                       
025700                                                                  
025800     MOVE SPACES TO PK-SEX                                        
025900     MOVE WS-TOKEN-4 TO PK-SEX                                    
026000     IF PK-SEX NOT = "Men  " AND PK-SEX NOT = "Women"             
026100         MOVE "N" TO WS-NAME-VALID-SWITCH                         
026200         GO TO 0300-EXIT                                          
026300     END-IF                                                       
026400                                                                  
026500     MOVE SPACES TO PK-AGEGROUP                                   
026600     MOVE WS-TOKEN-5 TO PK-AGEGROUP                               
026700                                                                  
026800     MOVE PK-YEAR TO PK-GROUP-KEY (1:4)                           
026900     MOVE PK-COURSE TO PK-GROUP-KEY (5:5)                         
027000     MOVE PK-SEX TO PK-GROUP-KEY (10:5)                           
027100     MOVE PK-AGEGROUP TO PK-GROUP-KEY (15:10)                     
027200                                                                  
027300 0300-EXIT.                                                       
027400     EXIT                                                         
027500     .                                                            
027600*---------------------------------------------------------------- 
027700*    LE CODE DE PROVINCE DOIT ETRE 2 LETTRES MAJUSCULES (TI-0498) 
027800*---------------------------------------------------------------- 
027900 0310-CHECK-PROVINCE.                                             
028000                                                                  
028100     MOVE "Y" TO WS-NAME-VALID-SWITCH                             
028200                                                                  
028300     PERFORM 0311-CHECK-PROVINCE-CHAR THRU 0311-EXIT              
028400         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
028500         UNTIL WS-SCAN-INDEX > 2                                  
028600                                                                  
028700 0310-EXIT.                                                       
028800     EXIT                                                         
028900     .                                                            
029000                                                                  
029100 0311-CHECK-PROVINCE-CHAR.                                        
029200                                                                  
029300     IF WS-PC-CHAR (WS-SCAN-INDEX) < "A"                          
029400         OR WS-PC-CHAR (WS-SCAN-INDEX) > "Z"                      
029500         MOVE "N" TO WS-NAME-VALID-SWITCH                         
029600     END-IF                                                       
029700                                                                  
029800 0311-EXIT.                                                       
029900     EXIT                                                         
030000     .                                                            
030100*---------------------------------------------------------------- 
030200*    LE COURS EST 1 LETTRE MAJUSCULE OU PLUS (TI-0688)            
030300*---------------------------------------------------------------- 
030400 0320-CHECK-COURSE.                                               
030500                                                                  
030600     MOVE "Y" TO WS-NAME-VALID-SWITCH                             
030700                                                                  
030800     IF PK-COURSE = SPACES                                        
030900         MOVE "N" TO WS-NAME-VALID-SWITCH                         
031000         GO TO 0320-EXIT                                          
031100     END-IF                                                       
031200                                                                  
031300     PERFORM 0321-CHECK-COURSE-CHAR THRU 0321-EXIT                
031400         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
031500         UNTIL WS-SCAN-INDEX > 5                                  
031600                                                                  
031700 0320-EXIT.                                                       
031800     EXIT                                                         
031900     .                                                            
032000                                                                  
032100 0321-CHECK-COURSE-CHAR.                                          
032200                                                                  
032300     IF WS-CC-CHAR (WS-SCAN-INDEX) NOT = SPACE                    
032400         IF WS-CC-CHAR (WS-SCAN-INDEX) < "A"                      
032500             OR WS-CC-CHAR (WS-SCAN-INDEX) > "Z"                  
032600             MOVE "N" TO WS-NAME-VALID-SWITCH                     
032700         END-IF                                                   
032800     END-IF                                                       
032900                                                                  
033000 0321-EXIT.                                                       
033100     EXIT                                                         
033200     .                                                            
033300*---------------------------------------------------------------- 
033400*    REGROUPEMENT PAR CLE (ANNEE-COURS-SEXE-GROUPE D'AGE)         
033500*    BALAYAGE DE TABLE AVEC AJOUT DE SLOT - VOIR 0410-SCAN-       
033600*    GROUP-SLOT CI-DESSOUS                                        
033700*---------------------------------------------------------------- 
033800 0400-BUILD-GROUP-TABLE.                                          
033900                                                                  
034000     MOVE 1 TO WS-TABLE-INDEX                                     
034100                                                                  
034200     PERFORM 0410-SCAN-GROUP-SLOT THRU 0410-EXIT                  
034300         UNTIL WS-TABLE-INDEX-END                                 
034400                                                                  
034500 0400-EXIT.                                                       
034600     EXIT                                                         
034700     .                                                            
034800                                                                  
034900 0410-SCAN-GROUP-SLOT.                                            
035000                                                                  
035100     IF GRP-KEY (WS-TABLE-INDEX) = PK-GROUP-KEY                   
035200         PERFORM 0420-ADD-MEMBER THRU 0420-EXIT                   
035300         MOVE 201 TO WS-TABLE-INDEX                               
035400         GO TO 0410-EXIT                                          
035500     END-IF                                                       
035600                                                                  
035700     IF GRP-COMPLETE-FALSE (WS-TABLE-INDEX)                       
035800         MOVE PK-GROUP-KEY TO GRP-KEY (WS-TABLE-INDEX)            
035900         MOVE PK-YEAR      TO GRP-YEAR (WS-TABLE-INDEX)           
036000         MOVE PK-COURSE    TO GRP-COURSE (WS-TABLE-INDEX)         
036100         MOVE PK-SEX       TO GRP-SEX (WS-TABLE-INDEX)            
036200         MOVE PK-AGEGROUP  TO GRP-AGEGROUP (WS-TABLE-INDEX)       
036300         MOVE 1            TO GRP-COMPLETE-SWITCH (WS-TABLE-INDEX)
036400         IF WS-TABLE-INDEX > WS-GROUP-COUNT                       
036500             MOVE WS-TABLE-INDEX TO WS-GROUP-COUNT                
036600         END-IF                                                   
036700         PERFORM 0420-ADD-MEMBER THRU 0420-EXIT                   
036800         MOVE 201 TO WS-TABLE-INDEX                               
036900         GO TO 0410-EXIT                                          
037000     END-IF                                                       
037100                                                                  
037200     ADD 1 TO WS-TABLE-INDEX                                      
037300                                                                  
037400 0410-EXIT.                                                       
037500     EXIT                                                         
037600     .                                                            
037700                                                                  
037800 0420-ADD-MEMBER.                                                 
037900                                                                  
038000     ADD 1 TO GRP-COUNT (WS-TABLE-INDEX)                          
038100     MOVE GRP-COUNT (WS-TABLE-INDEX) TO WS-MEMBER-INDEX           
038200                                                                  
038300     IF WS-MEMBER-INDEX < 6                                       
038400         MOVE PK-PROVINCE  TO GRPM-PROVINCE (WS-TABLE-INDEX       
038500                                              WS-MEMBER-INDEX)    
038600         MOVE WS-RAW-NAME  TO GRPM-DATASET-NAME (WS-TABLE-INDEX   
038700                                                  WS-MEMBER-INDEX)
038800     END-IF                                                       
038900                                                                  
039000 0420-EXIT.                                                       
039100     EXIT                                                         
039200     .                                                            
039300*---------------------------------------------------------------- 
039400*    TRI A BULLES DES GROUPES SUR LA CLE, ORDRE CROISSANT         
039500*---------------------------------------------------------------- 
039600 0500-SORT-GROUP-TABLE.                                           
039700                                                                  
039800     PERFORM 0510-BUBBLE-PASS THRU 0510-EXIT                      
039900         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
040000         UNTIL WS-SCAN-INDEX >= WS-GROUP-COUNT                    
040100                                                                  
040200 0500-EXIT.                                                       
040300     EXIT                                                         
040400     .                                                            
040500                                                                  
040600 0510-BUBBLE-PASS.                                                
040700                                                                  
040800     MOVE 1 TO WS-TABLE-INDEX                                     
040900                                                                  
041000     PERFORM 0520-BUBBLE-COMPARE THRU 0520-EXIT                   
041100         UNTIL WS-TABLE-INDEX > WS-GROUP-COUNT - WS-SCAN-INDEX    
041200                                                                  
041300 0510-EXIT.                                                       
041400     EXIT                                                         
041500     .                                                            
041600                                                                  
041700 0520-BUBBLE-COMPARE.                                             
041800                                                                  
041900     IF GRP-KEY (WS-TABLE-INDEX) > GRP-KEY (WS-TABLE-INDEX + 1)   
042000         MOVE WS-GROUP-ENTRY (WS-TABLE-INDEX)   TO WS-SWAP-ENTRY  
042100         MOVE WS-GROUP-ENTRY (WS-TABLE-INDEX + 1)                 
042200             TO WS-GROUP-ENTRY (WS-TABLE-INDEX)                   
042300         MOVE WS-SWAP-ENTRY                                       
042400             TO WS-GROUP-ENTRY (WS-TABLE-INDEX + 1)               
042500     END-IF                                                       
042600                                                                  
042700     ADD 1 TO WS-TABLE-INDEX                                      
042800                                                                  
042900 0520-EXIT.                                                       
043000     EXIT                                                         
043100     .                                                            
043200*---------------------------------------------------------------- 
043300*    JUMELAGE D'UN GROUPE - EXACTEMENT 2 MEMBRES REQUIS           
043400*---------------------------------------------------------------- 
043500 0600-PAIR-ONE-GROUP.                                             
043600                                                                  
043700     IF GRP-COUNT (WS-TABLE-INDEX) NOT = 2                        
043800         PERFORM 0610-REPORT-SKIPPED-GROUP THRU 0610-EXIT         
043900         ADD 1 TO WS-SKIPPED-COUNT                                
044000     ELSE                                                         
044100         PERFORM 0620-COMBINE-PAIR THRU 0620-EXIT                 
044200         ADD 1 TO WS-PROCESSED-COUNT                              
044300     END-IF                                                       
044400                                                                  
044500     ADD 1 TO WS-TABLE-INDEX                                      
044600                                                                  
044700 0600-EXIT.                                                       
044800     EXIT                                                         
044900     .                                                            
045000                                                                  
045100 0610-REPORT-SKIPPED-GROUP.                                       
045200                                                                  
045300     DISPLAY "RUNLOG - GROUPE IGNORE CLE : "                      
045400         GRP-KEY (WS-TABLE-INDEX) " MEMBRES : "                   
045500         GRP-COUNT (WS-TABLE-INDEX)                               
045600                                                                  
045700     MOVE 1 TO WS-MEMBER-INDEX                                    
045800     PERFORM 0611-LIST-MEMBER THRU 0611-EXIT                      
045900         UNTIL WS-MEMBER-INDEX > GRP-COUNT (WS-TABLE-INDEX)       
046000         OR WS-MEMBER-INDEX > 5                                   
046100                                                                  
046200 0610-EXIT.                                                       
046300     EXIT                                                         
046400     .                                                            
046500                                                                  
046600 0611-LIST-MEMBER.                                                
046700                                                                  
046800     DISPLAY "RUNLOG -    MEMBRE : "                              
046900         GRPM-PROVINCE (WS-TABLE-INDEX WS-MEMBER-INDEX) " "       
047000         GRPM-DATASET-NAME (WS-TABLE-INDEX WS-MEMBER-INDEX)       
047100     ADD 1 TO WS-MEMBER-INDEX                                     
047200                                                                  
047300 0611-EXIT.                                                       
047400     EXIT                                                         
047500     .                                                            
047600                                                                  
047700 0620-COMBINE-PAIR.                                               
047800                                                                  
047900     MOVE GRPM-PROVINCE (WS-TABLE-INDEX 1)     TO WS-PROV-1       
048000     MOVE GRPM-PROVINCE (WS-TABLE-INDEX 2)     TO WS-PROV-2       
048100     MOVE GRPM-DATASET-NAME (WS-TABLE-INDEX 1) TO WS-NAME-1       
048200     MOVE GRPM-DATASET-NAME (WS-TABLE-INDEX 2) TO WS-NAME-2       
048300                                                                  
048400     IF WS-PROV-1 > WS-PROV-2                                     
048500         MOVE GRPM-PROVINCE (WS-TABLE-INDEX 2)  TO WS-PROV-1      
048600         MOVE GRPM-PROVINCE (WS-TABLE-INDEX 1)  TO WS-PROV-2      
048700         MOVE GRPM-DATASET-NAME (WS-TABLE-INDEX 2) TO WS-NAME-1   
048800         MOVE GRPM-DATASET-NAME (WS-TABLE-INDEX 1) TO WS-NAME-2   
048900     END-IF                                                       
049000                                                                  
049100     STRING "CAN-" DELIMITED BY SIZE                              
049200            WS-PROV-1 DELIMITED BY SIZE                           
049300            WS-PROV-2 DELIMITED BY SIZE                           
049400            "_"       DELIMITED BY SIZE                           
049500            GRP-KEY (WS-TABLE-INDEX) DELIMITED BY SIZE            
049600       INTO WS-COMBINED-NAME                                      
049700                                                                  
049800     MOVE WS-NAME-1        TO WS-CP-RANKIN1-NAME                  
049900     MOVE WS-NAME-2        TO WS-CP-RANKIN2-NAME                  
050000     MOVE WS-COMBINED-NAME TO WS-CP-MERGOUT-NAME                  
050100                                                                  
050200     DISPLAY "RUNLOG - PAIRE COMBINEE : " WS-COMBINED-NAME        
050300         " (" WS-NAME-1 " + " WS-NAME-2 ")"                       
050400                                                                  
050500     CALL "1-MERGE-RANKINGS" USING WS-CALL-PARMS                  
050600                                                                  
050700 0620-EXIT.                                                       
050800     EXIT                                                         
050900     .                                                            
