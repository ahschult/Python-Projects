000100***************************************************************** 
000200*    SWIM CANADA - CENTRE DE TRAITEMENT DES CLASSEMENTS           
000300***************************************************************** 
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.     4-PERCENTILES.                                   
000600 AUTHOR.         S TREPANIER.                                     
000700 INSTALLATION.   SWIM CANADA - CENTRE DE TRAITEMENT.              
000800 DATE-WRITTEN.   14/09/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       INTERNE - USAGE SWIM CANADA SEULEMENT.           
001100***************************************************************** 
001200*    JOURNAL DES MODIFICATIONS                                    
001300*---------------------------------------------------------------- 
001400*    DATE       AUTEUR   DEMANDE   DESCRIPTION                    
001500*    ---------- -------- --------- ------------------------------ 
001600*    14/09/1992 STR      TI-0385   PROGRAMME INITIAL - SEUILS     
001700*    14/09/1992 STR      TI-0385   DE PERCENTILE PAR EPREUVE      
001800*    02/02/1993 STR      TI-0398   TRI PAR INSERTION DES TEMPS    
001900*    02/02/1993 STR      TI-0398   VALIDES A LA LECTURE           
002000*    25/07/1995 MBOUCH   TI-0480   INTERPOLATION LINEAIRE ENTRE   
002100*    25/07/1995 MBOUCH   TI-0480   DEUX STATISTIQUES D'ORDRE      
002200*    12/01/1997 LPARE    TI-0530   ARRONDI AU CENTIEME PRES,      
002300*    12/01/1997 LPARE    TI-0530   DEMI VERS LE HAUT              
002400*    05/02/1998 STR      TI-0604   PASSAGE AN 2000 - ANNEE DE     
002500*    05/02/1998 STR      TI-0604   SAISON SUR QUATRE CHIFFRES     
002600*    17/06/1999 LPARE    TI-0647   VERIFICATION FINALE AN 2000    
002700*    17/06/1999 LPARE    TI-0647   AUCUN AUTRE CHAMP DATE TROUVE  
002800*    28/03/2001 MBOUCH   TI-0680   PLAFOND DE 1000 TEMPS VALIDES  
002900*    28/03/2001 MBOUCH   TI-0680   PAR EPREUVE (GRANDES EPREUVES) 
003000*    04/10/2002 STR      TI-0721   AJOUT DU COMPTE DE TEMPS       
003100*    04/10/2002 STR      TI-0721   VALIDES DANS LE RAPPORT        
003200*    11/03/2003 MBOUCH   TI-0742   NE PLUS SE FIER AU DRAPEAU DE  
003300*    11/03/2003 MBOUCH   TI-0742   VALIDITE ECRIT SUR RANKIN1 -   
003400*    11/03/2003 MBOUCH   TI-0742   TEMPS RECALCULE ICI COMME DANS 
003500*    11/03/2003 MBOUCH   TI-0742   LES AUTRES PROGRAMMES          
003600*    14/11/2003 MBOUCH   TI-0757   COMMUTATEUR DE FIN DE FICHIER  
003700*    14/11/2003 MBOUCH   TI-0757   ET INDICE DE NIVEAU PASSES EN  
003800*    14/11/2003 MBOUCH   TI-0757   NIVEAU 77 (NORME DU CENTRE)    
003900***************************************************************** 
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT RANKIN1 ASSIGN TO "RANKIN1"                           
004700         ORGANIZATION IS LINE SEQUENTIAL                          
004800         FILE STATUS IS WS-RANKIN1-STATUS.                        
004900     SELECT PCTLRPT ASSIGN TO "PCTLRPT"                           
005000         ORGANIZATION IS LINE SEQUENTIAL                          
005100         FILE STATUS IS WS-PCTLRPT-STATUS.                        
005200***************************************************************** 
005300 DATA DIVISION.                                                   
005400 FILE SECTION.                                                    
005500*    DETAIL DE CLASSEMENT - 120 OCTETS (VOIR TI-0385)             
005600 FD  RANKIN1.                                                     
005700 01  I1-RANKING-RECORD.                                           
005800     05 I1-EVENT-NAME          PIC X(20).                         
005900     05 I1-SWIMMER-NAME        PIC X(25).                         
006000     05 I1-CLUB                PIC X(15).                         
006100     05 I1-PROVINCE            PIC X(02).                         
006200     05 I1-DESCRIPTIVE-TEXT    PIC X(20).                         
006300     05 I1-TIME-DISPLAY        PIC X(10).                         
006400     05 I1-TIME-SECONDS        PIC 9(04)V99.                      
006500     05 I1-TIME-VALID          PIC X(01).                         
006600        88 I1-TIME-IS-VALID              VALUE "Y".               
006700     05 I1-RANK                PIC 9(04).                         
006800     05 I1-RESERVED            PIC X(15).                         
006900     05 FILLER                 PIC X(02).                         
007000                                                                  
007100 FD  PCTLRPT.                                                     
007200 01  PR-PRINT-LINE.                                               
007300     05 PR-LINE-TEXT            PIC X(129).                       
007400     05 FILLER                  PIC X(04).                        
007500***************************************************************** 
007600 WORKING-STORAGE SECTION.                                         
007700                                                                  
007800*    COMMUTATEUR DE FIN DE FICHIER ET INDICE DE NIVEAU (TI-0757)  
007900 77  WS-RANKIN1-EOF-SWITCH   PIC X(01) VALUE SPACE.               
008000     88 WS-RANKIN1-EOF                VALUE "Y".                  
008100 77  WS-LEVEL-IX              PIC 9(01) COMP.                     
008200                                                                  
008300 01  WS-FILE-STATUS-MANAGER.                                      
008400     05 WS-RANKIN1-STATUS       PIC X(02) VALUE SPACES.           
008500        88 WS-RANKIN1-OK                 VALUE "00".              
008600     05 WS-PCTLRPT-STATUS       PIC X(02) VALUE SPACES.           
008700     05 FILLER                  PIC X(06).                        
008800                                                                  
008900 01  WS-SWITCH-MANAGER.                                           
009000     05 WS-FIRST-EVENT-SWITCH   PIC X(01) VALUE "Y".              
009100        88 WS-FIRST-EVENT                VALUE "Y".               
009200     05 WS-EVENT-FOUND-SWITCH   PIC X(01) VALUE SPACE.            
009300        88 WS-EVENT-FOUND                VALUE "Y".               
009400     05 FILLER                  PIC X(05).                        
009500                                                                  
009600 01  WS-COUNTER-MANAGER.                                          
009700     05 WS-EVENT-COUNT          PIC 9(03) COMP.                   
009800     05 WS-EVENT-IX             PIC 9(03) COMP.                   
009900     05 WS-TIME-COUNT           PIC 9(04) COMP.                   
010000     05 WS-SCAN-INDEX           PIC 9(04) COMP.                   
010100     05 WS-INSERT-POSITION      PIC 9(04) COMP.                   
010200     05 FILLER                  PIC X(05).                        
010300                                                                  
010400*    ZONE DE TRAVAIL - CONVERSION DE TEMPS (COMMUNE AUX 3 PGMS)   
010500 01  WS-TIME-CONVERSION-AREA.                                     
010600     05 WS-TIME-INPUT             PIC X(10).                      
010700     05 WS-TIME-INPUT-R REDEFINES WS-TIME-INPUT.                  
010800        10 WS-TC-CHAR OCCURS 10 TIMES PIC X(01).                  
010900     05 WS-DIGIT-FOUND-SWITCH      PIC X(01) VALUE SPACE.         
011000        88 WS-DIGIT-FOUND                   VALUE "Y".            
011100     05 WS-SEEN-DOT-SWITCH          PIC X(01) VALUE SPACE.        
011200        88 WS-SEEN-DOT                     VALUE "Y".             
011300     05 WS-TIME-VALID-SWITCH         PIC X(01) VALUE SPACE.       
011400        88 WS-TIME-IS-VALID                   VALUE "Y".          
011500     05 WS-DIGIT-NUM                 PIC 9(01).                   
011600     05 WS-WHOLE-ACCUM                PIC 9(04) COMP.             
011700     05 WS-FRAC-ACCUM                  PIC 9(02) COMP.            
011800     05 WS-FRAC-DIGIT-COUNT             PIC 9(01) COMP.           
011900     05 WS-MINUTES-PART                  PIC 9(03).               
012000     05 WS-SECONDS-WHOLE                  PIC 9(02).              
012100     05 WS-COMPUTED-SECONDS                PIC 9(06)V99.          
012200     05 FILLER                              PIC X(04).            
012300                                                                  
012400*    TABLE DES PERCENTILES CIBLES, EN CENTIEMES DE PROPORTION     
012500*    20=TOP 20%   17=TOP 17%   15=TOP 15%   12=TOP 12%  10=TOP 10%
012600 01  WS-QUANTILE-TABLE-DATA.                                      
012700     05 FILLER PIC X(10) VALUE "2017151210".                      
012800     05 FILLER PIC X(02) VALUE SPACES.                            
012900 01  WS-QUANTILE-TABLE REDEFINES WS-QUANTILE-TABLE-DATA.          
013000     05 WS-QUANTILE-VALUE OCCURS 5 TIMES PIC 9(02).               
013100     05 FILLER                          PIC X(02).                
013200                                                                  
013300*    TABLE DES EPREUVES ET DE LEURS TEMPS VALIDES TRIES (TI-0680) 
013400 01  WS-EVENT-TABLE-AREA.                                         
013500     05 WS-EVENT-ENTRY OCCURS 60 TIMES.                           
013600        10 EVT-EVENT-NAME        PIC X(20).                       
013700        10 EVT-TIME-COUNT         PIC 9(04) COMP VALUE 0.         
013800        10 EVT-TIME OCCURS 1000 TIMES PIC 9(04)V99.               
013900     05 FILLER                       PIC X(04).                   
014000                                                                  
014100*    ZONE DE TRAVAIL - CALCUL DU QUANTILE PAR INTERPOLATION       
014200 01  WS-QUANTILE-WORK-AREA.                                       
014300     05 WS-POSITION-H            PIC 9(06)V9999.                  
014400     05 WS-FLOOR-H                PIC 9(04) COMP.                 
014500     05 WS-FRACTION-H              PIC 9(01)V9999.                
014600     05 WS-LOWER-VALUE              PIC 9(04)V99.                 
014700     05 WS-UPPER-VALUE               PIC 9(04)V99.                
014800     05 WS-CUTOFF-RESULT              PIC 9(04)V99.               
014900     05 WS-CUTOFF-EDIT OCCURS 5 TIMES PIC 9(04)V99.               
015000     05 FILLER                         PIC X(04).                 
015100                                                                  
015200*    ZONE DE TRAVAIL - CONSTRUCTION DES LIGNES D'IMPRESSION       
015300 01  WS-PRINT-WORK-AREA.                                          
015400     05 WS-PRINT-LINE-BUILD      PIC X(133).                      
015500     05 WS-CUTOFF-DISPLAY        PIC ZZZ9.99.                     
015600     05 WS-COUNT-DISPLAY         PIC ZZZZ9.                       
015700     05 FILLER                   PIC X(04).                       
015800                                                                  
015900 01  WS-RUN-DATE-AREA.                                            
016000     05 WS-CURRENT-DATE          PIC 9(06) VALUE ZERO.            
016100     05 WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.              
016200        10 WS-CD-YEAR            PIC 9(02).                       
016300        10 WS-CD-MONTH           PIC 9(02).                       
016400        10 WS-CD-DAY             PIC 9(02).                       
016500     05 FILLER                   PIC X(06).                       
016600***************************************************************** 
016700 PROCEDURE DIVISION.                                              
016800 0100-MAIN-PROCEDURE.                                             
016900                                                                  
017000     ACCEPT WS-CURRENT-DATE FROM DATE                             
017100     DISPLAY "4-PERCENTILES - DEBUT DU TRAITEMENT"                
017200                                                                  
017300     OPEN INPUT RANKIN1                                           
017400     OPEN OUTPUT PCTLRPT                                          
017500                                                                  
017600     PERFORM 0200-LOAD-EVENT-TABLE THRU 0200-EXIT                 
017700         UNTIL WS-RANKIN1-EOF                                     
017800                                                                  
017900     CLOSE RANKIN1                                                
018000                                                                  
018100     PERFORM 0500-WRITE-PERCENTILE-HEADER THRU 0500-EXIT          
018200                                                                  
018300     MOVE 1 TO WS-EVENT-IX                                        
018400     PERFORM 0400-COMPUTE-CUTOFFS THRU 0400-EXIT                  
018500         VARYING WS-EVENT-IX FROM 1 BY 1                          
018600         UNTIL WS-EVENT-IX > WS-EVENT-COUNT                       
018700                                                                  
018800     PERFORM 0600-WRITE-PERCENTILE-TRAILER THRU 0600-EXIT         
018900                                                                  
019000     CLOSE PCTLRPT                                                
019100                                                                  
019200     DISPLAY "RUNLOG - EPREUVES TRAITEES : " WS-EVENT-COUNT       
019300     DISPLAY "4-PERCENTILES - FIN NORMALE"                        
019400     STOP RUN                                                     
019500     .                                                            
019600*---------------------------------------------------------------- 
019700*    LECTURE DE RANKIN1 ET CONSTRUCTION DE LA TABLE DES TEMPS     
019800*    VALIDES, TRIEE PAR INSERTION AU FUR ET A MESURE (TI-0398)    
019900*---------------------------------------------------------------- 
020000 0200-LOAD-EVENT-TABLE.                                           
020100                                                                  
020200     READ RANKIN1                                                 
020300         AT END                                                   
020400             SET WS-RANKIN1-EOF TO TRUE                           
020500             GO TO 0200-EXIT                                      
020600     END-READ                                                     
020700                                                                  
020800     MOVE I1-TIME-DISPLAY TO WS-TIME-INPUT                        
020900     PERFORM 0240-PARSE-TIME-TO-SECONDS THRU 0240-EXIT            
021000                                                                  
021100     IF NOT WS-TIME-IS-VALID                                      
021200         GO TO 0200-EXIT                                          
021300     END-IF                                                       
021400                                                                  
021500     PERFORM 0210-FIND-OR-ADD-EVENT THRU 0210-EXIT                
021600     PERFORM 0220-INSERT-TIME-ASCENDING THRU 0220-EXIT            
021700                                                                  
021800 0200-EXIT.                                                       
021900     EXIT                                                         
022000     .                                                            
022100*---------------------------------------------------------------- 
022200*    RECHERCHE/AJOUT DE L'EPREUVE DANS LA TABLE (TI-0385)         
022300*---------------------------------------------------------------- 
022400 0210-FIND-OR-ADD-EVENT.                                          
022500                                                                  
022600     MOVE 1 TO WS-EVENT-IX                                        
022700     SET WS-EVENT-FOUND-SWITCH TO SPACE                           
022800     PERFORM 0211-SCAN-EVENT THRU 0211-EXIT                       
022900         UNTIL WS-EVENT-FOUND OR WS-EVENT-IX > WS-EVENT-COUNT     
023000                                                                  
023100     IF NOT WS-EVENT-FOUND                                        
023200         ADD 1 TO WS-EVENT-COUNT                                  
023300         MOVE WS-EVENT-COUNT TO WS-EVENT-IX                       
023400         MOVE I1-EVENT-NAME TO EVT-EVENT-NAME (WS-EVENT-IX)       
023500     END-IF                                                       
023600                                                                  
023700 0210-EXIT.                                                       
023800     EXIT                                                         
023900     .                                                            
024000                                                                  
024100 0211-SCAN-EVENT.                                                 
024200                                                                  
024300     IF EVT-EVENT-NAME (WS-EVENT-IX) = I1-EVENT-NAME              
024400         SET WS-EVENT-FOUND TO TRUE                               
024500     ELSE                                                         
024600         ADD 1 TO WS-EVENT-IX                                     
024700     END-IF                                                       
024800                                                                  
024900 0211-EXIT.                                                       
025000     EXIT                                                         
025100     .                                                            
025200*---------------------------------------------------------------- 
025300*    INSERTION DU TEMPS VALIDE COURANT EN ORDRE CROISSANT         
025400*---------------------------------------------------------------- 
025500 0220-INSERT-TIME-ASCENDING.                                      
025600                                                                  
025700     IF EVT-TIME-COUNT (WS-EVENT-IX) >= 1000                      
025800         GO TO 0220-EXIT                                          
025900     END-IF                                                       
026000                                                                  
026100     MOVE EVT-TIME-COUNT (WS-EVENT-IX) TO WS-INSERT-POSITION      
026200     ADD 1 TO WS-INSERT-POSITION                                  
026300                                                                  
026400     PERFORM 0230-SHIFT-ONE-SLOT THRU 0230-EXIT                   
026500         UNTIL WS-INSERT-POSITION = 1                             
026600         OR EVT-TIME (WS-EVENT-IX WS-INSERT-POSITION - 1)         
026700             <= WS-COMPUTED-SECONDS                               
026800                                                                  
026900     MOVE WS-COMPUTED-SECONDS                                     
027000         TO EVT-TIME (WS-EVENT-IX WS-INSERT-POSITION)             
027100     ADD 1 TO EVT-TIME-COUNT (WS-EVENT-IX)                        
027200                                                                  
027300 0220-EXIT.                                                       
027400     EXIT                                                         
027500     .                                                            
027600*---------------------------------------------------------------- 
027700*    CONVERSION D'UN TEMPS AFFICHE EN SECONDES (VOIR TI-0385)     
027800*    MM:SS.HH OU SS.HH - AUCUNE FONCTION INTRINSEQUE (BALAYAGE)   
027900*---------------------------------------------------------------- 
028000 0240-PARSE-TIME-TO-SECONDS.                                      
028100                                                                  
028200     MOVE 0 TO WS-WHOLE-ACCUM WS-FRAC-ACCUM                       
028300     MOVE 0 TO WS-FRAC-DIGIT-COUNT WS-MINUTES-PART                
028400     MOVE 0 TO WS-SECONDS-WHOLE WS-COMPUTED-SECONDS               
028500     SET WS-DIGIT-FOUND-SWITCH TO SPACE                           
028600     SET WS-SEEN-DOT-SWITCH TO SPACE                              
028700     SET WS-TIME-VALID-SWITCH TO SPACE                            
028800                                                                  
028900     PERFORM 0250-SCAN-ONE-CHARACTER THRU 0250-EXIT               
029000         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
029100         UNTIL WS-SCAN-INDEX > 10                                 
029200                                                                  
029300     IF NOT WS-DIGIT-FOUND                                        
029400         GO TO 0240-EXIT                                          
029500     END-IF                                                       
029600                                                                  
029700     IF WS-FRAC-DIGIT-COUNT = 1                                   
029800         MULTIPLY 10 BY WS-FRAC-ACCUM                             
029900     END-IF                                                       
030000                                                                  
030100     IF NOT WS-SEEN-DOT                                           
030200         MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE                  
030300     END-IF                                                       
030400                                                                  
030500     COMPUTE WS-COMPUTED-SECONDS =                                
030600         (WS-MINUTES-PART * 60) + WS-SECONDS-WHOLE +              
030700         (WS-FRAC-ACCUM / 100)                                    
030800                                                                  
030900     SET WS-TIME-IS-VALID TO TRUE                                 
031000                                                                  
031100 0240-EXIT.                                                       
031200     EXIT                                                         
031300     .                                                            
031400                                                                  
031500 0250-SCAN-ONE-CHARACTER.                                         
031600                                                                  
031700     EVALUATE WS-TC-CHAR (WS-SCAN-INDEX)                          
031800         WHEN ":"                                                 
031900             MOVE WS-WHOLE-ACCUM TO WS-MINUTES-PART               
032000             MOVE 0 TO WS-WHOLE-ACCUM                             
032100         WHEN "."                                                 
032200             MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE              
032300             MOVE 0 TO WS-WHOLE-ACCUM                             
032400             SET WS-SEEN-DOT TO TRUE                              
032500         WHEN "0" THRU "9"                                        
032600             SET WS-DIGIT-FOUND TO TRUE                           
032700             MOVE WS-TC-CHAR (WS-SCAN-INDEX) TO WS-DIGIT-NUM      
032800             IF WS-SEEN-DOT                                       
032900                 IF WS-FRAC-DIGIT-COUNT < 2                       
033000                     COMPUTE WS-FRAC-ACCUM =                      
033100                         (WS-FRAC-ACCUM * 10) + WS-DIGIT-NUM      
033200                     ADD 1 TO WS-FRAC-DIGIT-COUNT                 
033300                 END-IF                                           
033400             ELSE                                                 
033500                 COMPUTE WS-WHOLE-ACCUM =                         
033600                     (WS-WHOLE-ACCUM * 10) + WS-DIGIT-NUM         
033700             END-IF                                               
033800         WHEN OTHER                                               
033900             CONTINUE                                             
034000     END-EVALUATE                                                 
034100                                                                  
034200 0250-EXIT.                                                       
034300     EXIT                                                         
034400     .                                                            
034500                                                                  
034600 0230-SHIFT-ONE-SLOT.                                             
034700                                                                  
034800     MOVE EVT-TIME (WS-EVENT-IX WS-INSERT-POSITION - 1)           
034900         TO EVT-TIME (WS-EVENT-IX WS-INSERT-POSITION)             
035000     SUBTRACT 1 FROM WS-INSERT-POSITION                           
035100                                                                  
035200 0230-EXIT.                                                       
035300     EXIT                                                         
035400     .                                                            
035500*---------------------------------------------------------------- 
035600*    CALCUL DES 5 SEUILS DE PERCENTILE D'UNE EPREUVE (TI-0480)    
035700*---------------------------------------------------------------- 
035800 0400-COMPUTE-CUTOFFS.                                            
035900                                                                  
036000     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
036100                                                                  
036200     IF EVT-TIME-COUNT (WS-EVENT-IX) = 0                          
036300         GO TO 0400-EXIT                                          
036400     END-IF                                                       
036500                                                                  
036600     PERFORM 0410-FIND-ONE-QUANTILE THRU 0410-EXIT                
036700         VARYING WS-LEVEL-IX FROM 1 BY 1 UNTIL WS-LEVEL-IX > 5    
036800                                                                  
036900     PERFORM 0450-WRITE-PERCENTILE-LINE THRU 0450-EXIT            
037000                                                                  
037100 0400-EXIT.                                                       
037200     EXIT                                                         
037300     .                                                            
037400*---------------------------------------------------------------- 
037500*    QUANTILE PAR INTERPOLATION LINEAIRE - H = Q X (N - 1)        
037600*---------------------------------------------------------------- 
037700 0410-FIND-ONE-QUANTILE.                                          
037800                                                                  
037900     COMPUTE WS-POSITION-H ROUNDED =                              
038000         (WS-QUANTILE-VALUE (WS-LEVEL-IX) / 100)                  
038100         * (EVT-TIME-COUNT (WS-EVENT-IX) - 1)                     
038200                                                                  
038300     MOVE WS-POSITION-H TO WS-FLOOR-H                             
038400     COMPUTE WS-FRACTION-H ROUNDED = WS-POSITION-H - WS-FLOOR-H   
038500                                                                  
038600     MOVE EVT-TIME (WS-EVENT-IX WS-FLOOR-H + 1) TO WS-LOWER-VALUE 
038700                                                                  
038800     IF WS-FLOOR-H + 2 > EVT-TIME-COUNT (WS-EVENT-IX)             
038900         MOVE WS-LOWER-VALUE TO WS-UPPER-VALUE                    
039000     ELSE                                                         
039100         MOVE EVT-TIME (WS-EVENT-IX WS-FLOOR-H + 2)               
039200             TO WS-UPPER-VALUE                                    
039300     END-IF                                                       
039400                                                                  
039500     COMPUTE WS-CUTOFF-RESULT ROUNDED =                           
039600         WS-LOWER-VALUE +                                         
039700         (WS-FRACTION-H * (WS-UPPER-VALUE - WS-LOWER-VALUE))      
039800                                                                  
039900     MOVE WS-CUTOFF-RESULT TO WS-CUTOFF-EDIT (WS-LEVEL-IX)        
040000                                                                  
040100 0410-EXIT.                                                       
040200     EXIT                                                         
040300     .                                                            
040400*---------------------------------------------------------------- 
040500*    ENTETE DE COLONNES DU RAPPORT (PCTLRPT)                      
040600*---------------------------------------------------------------- 
040700 0500-WRITE-PERCENTILE-HEADER.                                    
040800                                                                  
040900     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
041000     MOVE "EVENT               TOP 20%  TOP 17%  TOP 15%  "       
041100         TO WS-PRINT-LINE-BUILD (1:50)                            
041200     MOVE "TOP 12%  TOP 10%  COUNT"                               
041300         TO WS-PRINT-LINE-BUILD (51:24)                           
041400     MOVE WS-PRINT-LINE-BUILD TO PR-PRINT-LINE                    
041500     WRITE PR-PRINT-LINE                                          
041600                                                                  
041700 0500-EXIT.                                                       
041800     EXIT                                                         
041900     .                                                            
042000*---------------------------------------------------------------- 
042100*    LIGNE DE DETAIL - UNE EPREUVE, SES 5 SEUILS ET LE COMPTE     
042200*---------------------------------------------------------------- 
042300 0450-WRITE-PERCENTILE-LINE.                                      
042400                                                                  
042500     MOVE EVT-EVENT-NAME (WS-EVENT-IX)                            
042600         TO WS-PRINT-LINE-BUILD (1:20)                            
042700                                                                  
042800     MOVE WS-CUTOFF-EDIT (1) TO WS-CUTOFF-DISPLAY                 
042900     MOVE WS-CUTOFF-DISPLAY TO WS-PRINT-LINE-BUILD (22:8)         
043000     MOVE WS-CUTOFF-EDIT (2) TO WS-CUTOFF-DISPLAY                 
043100     MOVE WS-CUTOFF-DISPLAY TO WS-PRINT-LINE-BUILD (31:8)         
043200     MOVE WS-CUTOFF-EDIT (3) TO WS-CUTOFF-DISPLAY                 
043300     MOVE WS-CUTOFF-DISPLAY TO WS-PRINT-LINE-BUILD (40:8)         
043400     MOVE WS-CUTOFF-EDIT (4) TO WS-CUTOFF-DISPLAY                 
043500     MOVE WS-CUTOFF-DISPLAY TO WS-PRINT-LINE-BUILD (49:8)         
043600     MOVE WS-CUTOFF-EDIT (5) TO WS-CUTOFF-DISPLAY                 
043700     MOVE WS-CUTOFF-DISPLAY TO WS-PRINT-LINE-BUILD (58:8)         
043800                                                                  
043900     MOVE EVT-TIME-COUNT (WS-EVENT-IX) TO WS-COUNT-DISPLAY        
044000     MOVE WS-COUNT-DISPLAY TO WS-PRINT-LINE-BUILD (67:5)          
044100                                                                  
044200     MOVE WS-PRINT-LINE-BUILD TO PR-PRINT-LINE                    
044300     WRITE PR-PRINT-LINE                                          
044400                                                                  
044500 0450-EXIT.                                                       
044600     EXIT                                                         
044700     .                                                            
044800*---------------------------------------------------------------- 
044900*    LIGNE DE FIN - TOTAL DES EPREUVES DECLAREES (TI-0721)        
045000*---------------------------------------------------------------- 
045100 0600-WRITE-PERCENTILE-TRAILER.                                   
045200                                                                  
045300     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
045400     MOVE WS-EVENT-COUNT TO WS-COUNT-DISPLAY                      
045500     STRING "TOTAL EVENTS REPORTED: " DELIMITED BY SIZE           
045600            WS-COUNT-DISPLAY          DELIMITED BY SIZE           
045700       INTO WS-PRINT-LINE-BUILD                                   
045800     MOVE WS-PRINT-LINE-BUILD TO PR-PRINT-LINE                    
045900     WRITE PR-PRINT-LINE                                          
046000                                                                  
046100 0600-EXIT.                                                       
046200     EXIT                                                         
046300     .                                                            
