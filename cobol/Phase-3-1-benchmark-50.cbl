000100***************************************************************** 
000200*    SWIM CANADA - CENTRE DE TRAITEMENT DES CLASSEMENTS           
000300***************************************************************** 
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.     3-BENCHMARK-50.                                  
000600 AUTHOR.         M BOUCHARD.                                      
000700 INSTALLATION.   SWIM CANADA - CENTRE DE TRAITEMENT.              
000800 DATE-WRITTEN.   08/01/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       INTERNE - USAGE SWIM CANADA SEULEMENT.           
001100***************************************************************** 
001200*    JOURNAL DES MODIFICATIONS                                    
001300*---------------------------------------------------------------- 
001400*    DATE       AUTEUR   DEMANDE   DESCRIPTION                    
001500*    ---------- -------- --------- ------------------------------ 
001600*    08/01/1992 MBOUCH   TI-0355   PROGRAMME INITIAL - RANG 50E   
001700*    08/01/1992 MBOUCH   TI-0355   ET TEMPS CIBLES AJUSTES        
001800*    30/06/1992 MBOUCH   TI-0378   AJOUT RAPPORT SIMPLIFIE PAR    
001900*    30/06/1992 MBOUCH   TI-0378   GROUPE D'AGE (SIMPLRPT)        
002000*    11/03/1993 STR      TI-0402   EXCLUSION DES EPREUVES "LAP"   
002100*    19/09/1994 LPARE    TI-0455   RECHERCHE DU RANG LE PLUS      
002200*    19/09/1994 LPARE    TI-0455   RAPPROCHE PAR BALAYAGE LINEAIRE
002300*    07/05/1996 MBOUCH   TI-0511   FORMAT DE TEMPS M:SS.HH SANS   
002400*    07/05/1996 MBOUCH   TI-0511   ZERO EN TETE DES MINUTES       
002500*    05/02/1998 STR      TI-0603   PASSAGE AN 2000 - ANNEE DE     
002600*    05/02/1998 STR      TI-0603   SAISON SUR QUATRE CHIFFRES     
002700*    17/06/1999 LPARE    TI-0646   VERIFICATION FINALE AN 2000    
002800*    17/06/1999 LPARE    TI-0646   AUCUN AUTRE CHAMP DATE TROUVE  
002900*    22/11/2000 STR      TI-0671   AJOUT DU COMPTE D'EPREUVES ET  
003000*    22/11/2000 STR      TI-0671   DE GROUPES D'AGE AU RUNLOG     
003100*    09/08/2002 MBOUCH   TI-0715   PLAFOND DE 300 NAGEURS PAR     
003200*    09/08/2002 MBOUCH   TI-0715   EPREUVE POUR LA MEMOIRE TAMPON 
003300*    14/11/2003 MBOUCH   TI-0757   COMMUTATEURS DE FIN DE FICHIER 
003400*    14/11/2003 MBOUCH   TI-0757   ET INDICE DE BOUCLE PASSES EN  
003500*    14/11/2003 MBOUCH   TI-0757   NIVEAU 77 (NORME DU CENTRE)    
003600*    14/11/2003 MBOUCH   TI-0761   CATALOGUE CHARGE EN TABLE ET   
003700*    14/11/2003 MBOUCH   TI-0761   TRIE PAR NOM CROISSANT AVANT   
003800*    14/11/2003 MBOUCH   TI-0761   LE TRAITEMENT DES JEUX (ORDRE  
003900*    14/11/2003 MBOUCH   TI-0761   ALPHABETIQUE EXIGE) - VOIR 0250
004000***************************************************************** 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700*    CATALOGUE DES JEUX DE DONNEES A TRAITER (UN NOM PAR LIGNE)   
004800     SELECT CATLOG ASSIGN TO "CATLOG"                             
004900         ORGANIZATION IS LINE SEQUENTIAL                          
005000         FILE STATUS IS WS-CATLOG-STATUS.                         
005100*    FICHIER DE CLASSEMENT COURANT - NOM ASSIGNE DYNAMIQUEMENT    
005200     SELECT RANKIN1 ASSIGN TO WS-DATASET-DDNAME                   
005300         ORGANIZATION IS LINE SEQUENTIAL                          
005400         FILE STATUS IS WS-RANKIN1-STATUS.                        
005500     SELECT BENCHRPT ASSIGN TO "BENCHRPT"                         
005600         ORGANIZATION IS LINE SEQUENTIAL                          
005700         FILE STATUS IS WS-BENCHRPT-STATUS.                       
005800     SELECT SIMPLRPT ASSIGN TO "SIMPLRPT"                         
005900         ORGANIZATION IS LINE SEQUENTIAL                          
006000         FILE STATUS IS WS-SIMPLRPT-STATUS.                       
006100***************************************************************** 
006200 DATA DIVISION.                                                   
006300 FILE SECTION.                                                    
006400 FD  CATLOG.                                                      
006500 01  CL-CATALOG-RECORD.                                           
006600     05 CL-DATASET-NAME        PIC X(40).                         
006700     05 FILLER                 PIC X(40).                         
006800                                                                  
006900*    DETAIL DE CLASSEMENT - 120 OCTETS (VOIR TI-0355)             
007000 FD  RANKIN1.                                                     
007100 01  I1-RANKING-RECORD.                                           
007200     05 I1-EVENT-NAME          PIC X(20).                         
007300     05 I1-SWIMMER-NAME        PIC X(25).                         
007400     05 I1-CLUB                PIC X(15).                         
007500     05 I1-PROVINCE            PIC X(02).                         
007600     05 I1-DESCRIPTIVE-TEXT    PIC X(20).                         
007700     05 I1-TIME-DISPLAY        PIC X(10).                         
007800     05 I1-TIME-SECONDS        PIC 9(04)V99.                      
007900     05 I1-TIME-VALID          PIC X(01).                         
008000        88 I1-TIME-IS-VALID              VALUE "Y".               
008100     05 I1-RANK                PIC 9(04).                         
008200     05 I1-RESERVED            PIC X(15).                         
008300     05 FILLER                 PIC X(02).                         
008400                                                                  
008500 FD  BENCHRPT.                                                    
008600 01  BR-PRINT-LINE.                                               
008700     05 BR-LINE-TEXT            PIC X(129).                       
008800     05 FILLER                  PIC X(04).                        
008900                                                                  
009000 FD  SIMPLRPT.                                                    
009100 01  SR-PRINT-LINE.                                               
009200     05 SR-LINE-TEXT             PIC X(129).                      
009300     05 FILLER                   PIC X(04).                       
009400***************************************************************** 
009500 WORKING-STORAGE SECTION.                                         
009600                                                                  
009700*    COMMUTATEURS DE FIN DE FICHIER ET INDICE DE BOUCLE (TI-0757) 
009800 77  WS-CATLOG-EOF-SWITCH     PIC X(01) VALUE SPACE.              
009900     88 WS-CATLOG-EOF                  VALUE "Y".                 
010000 77  WS-RANKIN1-EOF-SWITCH    PIC X(01) VALUE SPACE.              
010100     88 WS-RANKIN1-EOF                 VALUE "Y".                 
010200 77  WS-LOOP-IX                PIC 9(02) COMP.                    
010300                                                                  
010400 01  WS-FILE-STATUS-MANAGER.                                      
010500     05 WS-CATLOG-STATUS        PIC X(02) VALUE SPACES.           
010600        88 WS-CATLOG-OK                  VALUE "00".              
010700     05 WS-RANKIN1-STATUS       PIC X(02) VALUE SPACES.           
010800        88 WS-RANKIN1-OK                 VALUE "00".              
010900     05 WS-BENCHRPT-STATUS      PIC X(02) VALUE SPACES.           
011000     05 WS-SIMPLRPT-STATUS      PIC X(02) VALUE SPACES.           
011100     05 FILLER                  PIC X(04).                        
011200                                                                  
011300*    NOM DE FICHIER ASSIGNE DYNAMIQUEMENT (TI-0355)               
011400 01  WS-DATASET-DDNAME-AREA.                                      
011500     05 WS-DATASET-DDNAME       PIC X(40) VALUE SPACES.           
011600     05 FILLER                  PIC X(04).                        
011700                                                                  
011800*    TABLE DU CATALOGUE - CHARGEE PUIS TRIEE PAR NOM DE JEU DE    
011900*    DONNEES CROISSANT AVANT LE TRAITEMENT DETAILLE (TI-0761)     
012000 01  WS-CATALOG-TABLE-AREA.                                       
012100     05 WS-CATALOG-ENTRY OCCURS 200 TIMES.                        
012200        10 CAT-DATASET-NAME      PIC X(40).                       
012300     05 FILLER                   PIC X(04).                       
012400                                                                  
012500*    ZONE DE TRAVAIL - ECHANGE POUR LE TRI DU CATALOGUE (TI-0761) 
012600 01  WS-CATALOG-SWAP-AREA.                                        
012700     05 WS-CATALOG-SWAP-ENTRY    PIC X(40).                       
012800     05 FILLER                   PIC X(04).                       
012900                                                                  
013000 01  WS-SWITCH-MANAGER.                                           
013100     05 WS-NAME-VALID-SWITCH     PIC X(01) VALUE "Y".             
013200        88 WS-NAME-VALID                  VALUE "Y".              
013300     05 WS-FIRST-EVENT-SWITCH    PIC X(01) VALUE "Y".             
013400        88 WS-FIRST-EVENT                 VALUE "Y".              
013500     05 WS-IS-LAP-EVENT-SWITCH   PIC X(01) VALUE SPACE.           
013600        88 WS-IS-LAP-EVENT                VALUE "Y".              
013700     05 WS-AGEGRP-FOUND-SWITCH   PIC X(01) VALUE SPACE.           
013800        88 WS-AGEGRP-FOUND                VALUE "Y".              
013900     05 WS-EVENT-FOUND-SWITCH    PIC X(01) VALUE SPACE.           
014000        88 WS-EVENT-FOUND                 VALUE "Y".              
014100     05 FILLER                   PIC X(04).                       
014200                                                                  
014300 01  WS-COUNTER-MANAGER.                                          
014400     05 WS-MALFORMED-COUNT       PIC 9(05) COMP.                  
014500     05 WS-DATASET-COUNT         PIC 9(05) COMP.                  
014600     05 WS-BUFFER-COUNT          PIC 9(03) COMP.                  
014700     05 WS-SCAN-INDEX            PIC 9(03) COMP.                  
014800     05 WS-PCT-INDEX             PIC 9(01) COMP.                  
014900     05 WS-SEX-IX                PIC 9(01) COMP.                  
015000     05 WS-EVENT-IX               PIC 9(02) COMP.                 
015100     05 WS-AGEGRP-IX               PIC 9(02) COMP.                
015200     05 WS-PRINT-POINTER             PIC 9(03) COMP.              
015300     05 WS-CATALOG-COUNT              PIC 9(03) COMP.             
015400     05 WS-CATALOG-IX                  PIC 9(03) COMP.            
015500     05 WS-CAT-PASS-IX              PIC 9(03) COMP.               
015600     05 FILLER                           PIC X(04).               
015700                                                                  
015800*    ZONE DE TRAVAIL - DECOMPOSITION DU NOM DU JEU DE DONNEES     
015900*    FORMAT ATTENDU : CAN_2025_(SCM/LCM)_(Men/Women)_AA-BB        
016000 01  WS-PARSED-KEY-AREA.                                          
016100     05 WS-RAW-NAME               PIC X(40).                      
016200     05 WS-TOKEN-1                PIC X(10).                      
016300     05 WS-TOKEN-2                PIC X(10).                      
016400     05 WS-TOKEN-3                PIC X(10).                      
016500     05 WS-TOKEN-4                PIC X(10).                      
016600     05 WS-TOKEN-5                PIC X(10).                      
016700     05 WS-TOKEN-5-R REDEFINES WS-TOKEN-5.                        
016800        10 WS-AGE-START           PIC X(02).                      
016900        10 WS-AGE-DASH            PIC X(01).                      
017000        10 WS-AGE-END             PIC X(02).                      
017100        10 FILLER                 PIC X(05).                      
017200     05 WS-COURSE-TEXT            PIC X(03).                      
017300     05 WS-SEX-TEXT                PIC X(05).                     
017400     05 WS-AGEGROUP-LABEL           PIC X(20).                    
017500     05 FILLER                       PIC X(04).                   
017600                                                                  
017700*    TABLE DES PERCENTAGES CIBLES, EN DIXIEMES DE POURCENT        
017800*    100=+10.0%  110=+11.0%  115=+11.5%  120=+12.0%  125=+12.5%   
017900 01  WS-PERCENT-TABLE-DATA.                                       
018000     05 FILLER PIC X(15) VALUE "100110115120125".                 
018100     05 FILLER PIC X(02) VALUE SPACES.                            
018200 01  WS-PERCENT-TABLE REDEFINES WS-PERCENT-TABLE-DATA.            
018300     05 WS-PERCENT-VALUE OCCURS 5 TIMES PIC 9(03).                
018400     05 FILLER                          PIC X(02).                
018500                                                                  
018600*    TAMPON DES DETAILS DE L'EPREUVE COURANTE (TI-0715)           
018700 01  WS-EVENT-BUFFER-AREA.                                        
018800     05 WS-BUFFER-EVENT-NAME       PIC X(20).                     
018900     05 WS-BUFFER-ENTRY OCCURS 300 TIMES.                         
019000        10 BUF-TIME-DISPLAY         PIC X(10).                    
019100        10 BUF-TIME-SECONDS          PIC 9(04)V99.                
019200        10 BUF-VALID                  PIC X(01).                  
019300           88 BUF-IS-VALID                     VALUE "Y".         
019400        10 BUF-RANK                    PIC 9(04).                 
019500     05 FILLER                          PIC X(04).                
019600                                                                  
019700*    TABLE DES SEXES - NOMS D'EPREUVES ET ETIQUETTES DE GROUPES   
019800*    D'AGE, PAR ORDRE DE PREMIERE APPARITION (TI-0355/TI-0378)    
019900 01  WS-SEX-INDEX-AREA.                                           
020000     05 WS-SEX-INFO OCCURS 2 TIMES.                               
020100        10 SXI-EVENT-COUNT           PIC 9(02) COMP VALUE 0.      
020200        10 SXI-AGEGRP-COUNT           PIC 9(02) COMP VALUE 0.     
020300        10 SXI-EVENT-NAME OCCURS 30 TIMES PIC X(20).              
020400        10 SXI-AGEGRP-LABEL OCCURS 12 TIMES PIC X(20).            
020500        10 FILLER                       PIC X(04).                
020600                                                                  
020700*    CELLULE (SEXE, EPREUVE, GROUPE D'AGE) - RESULTATS DU RANG 50E
020800 01  WS-CELL-AREA.                                                
020900     05 WS-SEX-CELL OCCURS 2 TIMES.                               
021000        10 WS-EVENT-CELL OCCURS 30 TIMES.                         
021100           15 WS-AGEGRP-CELL OCCURS 12 TIMES.                     
021200              20 CELL-HAS-DATA-SW    PIC X(01) VALUE "N".         
021300                 88 CELL-HAS-DATA              VALUE "Y".         
021400              20 CELL-50TH-TIME       PIC X(10).                  
021500              20 CELL-ADJ-TIME OCCURS 5 TIMES PIC X(10).          
021600              20 CELL-ADJ-RANK OCCURS 5 TIMES PIC 9(04).          
021700     05 FILLER                       PIC X(04).                   
021800                                                                  
021900*    ZONE DE TRAVAIL - CONVERSION DE TEMPS (COMMUNE AUX 3 PGMS)   
022000 01  WS-TIME-CONVERSION-AREA.                                     
022100     05 WS-TIME-INPUT             PIC X(10).                      
022200     05 WS-TIME-INPUT-R REDEFINES WS-TIME-INPUT.                  
022300        10 WS-TC-CHAR OCCURS 10 TIMES PIC X(01).                  
022400     05 WS-DIGIT-FOUND-SWITCH      PIC X(01) VALUE SPACE.         
022500        88 WS-DIGIT-FOUND                   VALUE "Y".            
022600     05 WS-SEEN-DOT-SWITCH          PIC X(01) VALUE SPACE.        
022700        88 WS-SEEN-DOT                     VALUE "Y".             
022800     05 WS-DIGIT-NUM                 PIC 9(01).                   
022900     05 WS-WHOLE-ACCUM                PIC 9(04) COMP.             
023000     05 WS-FRAC-ACCUM                  PIC 9(02) COMP.            
023100     05 WS-FRAC-DIGIT-COUNT             PIC 9(01) COMP.           
023200     05 WS-MINUTES-PART                  PIC 9(03).               
023300     05 WS-SECONDS-WHOLE                  PIC 9(02).              
023400     05 WS-COMPUTED-SECONDS                PIC 9(06)V99.          
023500     05 FILLER                              PIC X(04).            
023600                                                                  
023700*    ZONE DE TRAVAIL - MISE EN FORME DU TEMPS AJUSTE (TI-0511)    
023800 01  WS-TIME-FORMAT-AREA.                                         
023900     05 WS-FMT-SECONDS-IN          PIC 9(04)V9999.                
024000     05 WS-FMT-SECONDS-R           PIC 9(04)V99.                  
024100     05 WS-FMT-MINUTES             PIC 9(03) COMP.                
024200     05 WS-FMT-SECS-PART           PIC 9(02)V99.                  
024300     05 WS-FMT-MIN-EDIT            PIC ZZ9.                       
024400     05 WS-FMT-MIN-EDIT-R REDEFINES WS-FMT-MIN-EDIT.              
024500        10 WS-FME-CHAR OCCURS 3 TIMES PIC X(01).                  
024600     05 WS-FMT-MIN-START            PIC 9(01) COMP.               
024700     05 WS-FMT-SEC-EDIT              PIC 99.99.                   
024800     05 WS-FMT-RESULT                 PIC X(10).                  
024900     05 FILLER                         PIC X(04).                 
025000                                                                  
025100*    ZONE DE TRAVAIL - RANG LE PLUS RAPPROCHE (TI-0455)           
025200 01  WS-CLOSEST-RANK-AREA.                                        
025300     05 WS-BASE-SECONDS            PIC 9(04)V99.                  
025400     05 WS-TARGET-SECONDS          PIC 9(04)V99.                  
025500     05 WS-BEST-DIFF                PIC 9(05)V99.                 
025600     05 WS-CURRENT-DIFF              PIC 9(05)V99.                
025700     05 WS-BEST-RANK                  PIC 9(04).                  
025800     05 WS-BEST-FOUND-SWITCH           PIC X(01) VALUE SPACE.     
025900        88 WS-BEST-FOUND                        VALUE "Y".        
026000     05 FILLER                                    PIC X(04).      
026100                                                                  
026200*    ZONE DE TRAVAIL - CONSTRUCTION DES LIGNES D'IMPRESSION       
026300 01  WS-PRINT-WORK-AREA.                                          
026400     05 WS-RANK-EDIT                PIC ZZZ9.                     
026500     05 WS-PRINT-LINE-BUILD         PIC X(133).                   
026600     05 FILLER                      PIC X(04).                    
026700                                                                  
026800 01  WS-RUN-DATE-AREA.                                            
026900     05 WS-CURRENT-DATE             PIC 9(06) VALUE ZERO.         
027000     05 WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.              
027100        10 WS-CD-YEAR               PIC 9(02).                    
027200        10 WS-CD-MONTH              PIC 9(02).                    
027300        10 WS-CD-DAY                PIC 9(02).                    
027400     05 FILLER                      PIC X(06).                    
027500***************************************************************** 
027600 PROCEDURE DIVISION.                                              
027700 0100-MAIN-PROCEDURE.                                             
027800                                                                  
027900     ACCEPT WS-CURRENT-DATE FROM DATE                             
028000     DISPLAY "3-BENCHMARK-50 - DEBUT DU TRAITEMENT"               
028100                                                                  
028200     OPEN OUTPUT BENCHRPT                                         
028300     OPEN OUTPUT SIMPLRPT                                         
028400     OPEN INPUT CATLOG                                            
028500                                                                  
028600     PERFORM 0200-LOAD-CATALOG-TABLE THRU 0200-EXIT               
028700         UNTIL WS-CATLOG-EOF                                      
028800                                                                  
028900     CLOSE CATLOG                                                 
029000                                                                  
029100     PERFORM 0250-SORT-CATALOG-TABLE THRU 0250-EXIT               
029200                                                                  
029300     PERFORM 0280-PROCESS-CATALOG-TABLE THRU 0280-EXIT            
029400         VARYING WS-CATALOG-IX FROM 1 BY 1                        
029500         UNTIL WS-CATALOG-IX > WS-CATALOG-COUNT                   
029600                                                                  
029700     PERFORM 0700-WRITE-WIDE-SUMMARY THRU 0700-EXIT               
029800     PERFORM 0800-WRITE-SIMPLE-REPORT THRU 0800-EXIT              
029900                                                                  
030000     CLOSE BENCHRPT                                               
030100     CLOSE SIMPLRPT                                               
030200                                                                  
030300     PERFORM 0900-WRITE-RUN-SUMMARY THRU 0900-EXIT                
030400                                                                  
030500     DISPLAY "3-BENCHMARK-50 - FIN NORMALE"                       
030600     STOP RUN                                                     
030700     .                                                            
030800*---------------------------------------------------------------- 
030900*    LECTURE DU CATALOGUE - CHARGEMENT EN TABLE POUR TRI (TI-0761)
031000*---------------------------------------------------------------- 
031100 0200-LOAD-CATALOG-TABLE.                                         
031200                                                                  
031300     READ CATLOG                                                  
031400         AT END                                                   
031500             SET WS-CATLOG-EOF TO TRUE                            
031600             GO TO 0200-EXIT                                      
031700     END-READ                                                     
031800                                                                  
031900     ADD 1 TO WS-CATALOG-COUNT                                    
032000     MOVE CL-DATASET-NAME                                         
032100         TO CAT-DATASET-NAME (WS-CATALOG-COUNT)                   
032200                                                                  
032300 0200-EXIT.                                                       
032400     EXIT                                                         
032500     .                                                            
032600*---------------------------------------------------------------- 
032700*    TRI A BULLES DU CATALOGUE SUR LE NOM, ORDRE CROISSANT - LES  
032800*    JEUX DE DONNEES SONT TRAITES DANS L'ORDRE ALPHABETIQUE DE    
032900*    LEUR NOM (TI-0761)                                           
033000*---------------------------------------------------------------- 
033100 0250-SORT-CATALOG-TABLE.                                         
033200                                                                  
033300     PERFORM 0260-BUBBLE-PASS THRU 0260-EXIT                      
033400         VARYING WS-CAT-PASS-IX FROM 1 BY 1                       
033500         UNTIL WS-CAT-PASS-IX >= WS-CATALOG-COUNT                 
033600                                                                  
033700 0250-EXIT.                                                       
033800     EXIT                                                         
033900     .                                                            
034000                                                                  
034100 0260-BUBBLE-PASS.                                                
034200                                                                  
034300     MOVE 1 TO WS-CATALOG-IX                                      
034400                                                                  
034500     PERFORM 0270-BUBBLE-COMPARE THRU 0270-EXIT                   
034600         UNTIL WS-CATALOG-IX > WS-CATALOG-COUNT - WS-CAT-PASS-IX  
034700                                                                  
034800 0260-EXIT.                                                       
034900     EXIT                                                         
035000     .                                                            
035100                                                                  
035200 0270-BUBBLE-COMPARE.                                             
035300                                                                  
035400     IF CAT-DATASET-NAME (WS-CATALOG-IX)                          
035500             > CAT-DATASET-NAME (WS-CATALOG-IX + 1)               
035600         MOVE CAT-DATASET-NAME (WS-CATALOG-IX)                    
035700             TO WS-CATALOG-SWAP-ENTRY                             
035800         MOVE CAT-DATASET-NAME (WS-CATALOG-IX + 1)                
035900             TO CAT-DATASET-NAME (WS-CATALOG-IX)                  
036000         MOVE WS-CATALOG-SWAP-ENTRY                               
036100             TO CAT-DATASET-NAME (WS-CATALOG-IX + 1)              
036200     END-IF                                                       
036300                                                                  
036400     ADD 1 TO WS-CATALOG-IX                                       
036500                                                                  
036600 0270-EXIT.                                                       
036700     EXIT                                                         
036800     .                                                            
036900*---------------------------------------------------------------- 
037000*    TRAITEMENT D'UN JEU DE DONNEES DU CATALOGUE TRIE (TI-0761)   
037100*---------------------------------------------------------------- 
037200 0280-PROCESS-CATALOG-TABLE.                                      
037300                                                                  
037400     MOVE CAT-DATASET-NAME (WS-CATALOG-IX) TO WS-RAW-NAME         
037500     PERFORM 0300-PARSE-DATASET-NAME THRU 0300-EXIT               
037600                                                                  
037700     IF WS-NAME-VALID                                             
037800         ADD 1 TO WS-DATASET-COUNT                                
037900         PERFORM 0400-LOAD-DATASET-EVENTS THRU 0400-EXIT          
038000     ELSE                                                         
038100         DISPLAY "RUNLOG - NOM REJETE (FORMAT) : " WS-RAW-NAME    
038200         ADD 1 TO WS-MALFORMED-COUNT                              
038300     END-IF                                                       
038400                                                                  
038500 0280-EXIT.                                                       
038600     EXIT                                                         
038700     .                                                            
038800*---------------------------------------------------------------- 
038900*    ANALYSE DU NOM CAN_2025_(SCM/LCM)_(Men/Women)_AA-BB          
039000*---------------------------------------------------------------- 
039100 0300-PARSE-DATASET-NAME.                                         
039200                                                                  
039300     MOVE "Y" TO WS-NAME-VALID-SWITCH                             
039400     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3              
039500     MOVE SPACES TO WS-TOKEN-4 WS-TOKEN-5                         
039600                                                                  
039700     UNSTRING WS-RAW-NAME DELIMITED BY "_"                        
039800         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3                    
039900              WS-TOKEN-4 WS-TOKEN-5                               
040000                                                                  
040100     IF WS-TOKEN-1 NOT = "CAN" OR WS-TOKEN-2 NOT = "2025"         
040200         MOVE "N" TO WS-NAME-VALID-SWITCH                         
040300         GO TO 0300-EXIT                                          
040400     END-IF                                                       
040500                                                                  
040600     MOVE WS-TOKEN-3 TO WS-COURSE-TEXT                            
040700     IF WS-COURSE-TEXT NOT = "SCM" AND WS-COURSE-TEXT NOT = "LCM" 
040800         MOVE "N" TO WS-NAME-VALID-SWITCH                         
040900         GO TO 0300-EXIT                                          
041000     END-IF                                                       
041100                                                                  
041200     MOVE SPACES TO WS-SEX-TEXT                                   
041300     MOVE WS-TOKEN-4 TO WS-SEX-TEXT                               
041400     IF WS-SEX-TEXT NOT = "Men  " AND WS-SEX-TEXT NOT = "Women"   
041500         MOVE "N" TO WS-NAME-VALID-SWITCH                         
041600         GO TO 0300-EXIT                                          
041700     END-IF                                                       
041800                                                                  
041900     IF WS-AGE-START IS NOT NUMERIC OR WS-AGE-DASH NOT = "-"      
042000         OR WS-AGE-END IS NOT NUMERIC                             
042100         MOVE "N" TO WS-NAME-VALID-SWITCH                         
042200         GO TO 0300-EXIT                                          
042300     END-IF                                                       
042400                                                                  
042500     IF WS-SEX-TEXT = "Men  "                                     
042600         MOVE 1 TO WS-SEX-IX                                      
042700     ELSE                                                         
042800         MOVE 2 TO WS-SEX-IX                                      
042900     END-IF                                                       
043000                                                                  
043100     STRING WS-COURSE-TEXT   DELIMITED BY SIZE                    
043200            "_"              DELIMITED BY SIZE                    
043300            WS-SEX-TEXT      DELIMITED BY SPACE                   
043400            "_"              DELIMITED BY SIZE                    
043500            WS-AGE-END       DELIMITED BY SIZE                    
043600       INTO WS-AGEGROUP-LABEL                                     
043700                                                                  
043800     PERFORM 0330-FIND-OR-ADD-AGEGROUP THRU 0330-EXIT             
043900                                                                  
044000 0300-EXIT.                                                       
044100     EXIT                                                         
044200     .                                                            
044300*---------------------------------------------------------------- 
044400*    RECHERCHE/AJOUT DE L'ETIQUETTE DE GROUPE D'AGE (SXI-)        
044500*---------------------------------------------------------------- 
044600 0330-FIND-OR-ADD-AGEGROUP.                                       
044700                                                                  
044800     MOVE 1 TO WS-AGEGRP-IX                                       
044900     SET WS-AGEGRP-FOUND-SWITCH TO SPACE                          
045000     PERFORM 0331-SCAN-AGEGROUP THRU 0331-EXIT                    
045100         UNTIL WS-AGEGRP-FOUND                                    
045200         OR WS-AGEGRP-IX > SXI-AGEGRP-COUNT (WS-SEX-IX)           
045300                                                                  
045400     IF NOT WS-AGEGRP-FOUND                                       
045500         ADD 1 TO SXI-AGEGRP-COUNT (WS-SEX-IX)                    
045600         MOVE SXI-AGEGRP-COUNT (WS-SEX-IX) TO WS-AGEGRP-IX        
045700         MOVE WS-AGEGROUP-LABEL                                   
045800             TO SXI-AGEGRP-LABEL (WS-SEX-IX WS-AGEGRP-IX)         
045900     END-IF                                                       
046000                                                                  
046100 0330-EXIT.                                                       
046200     EXIT                                                         
046300     .                                                            
046400                                                                  
046500 0331-SCAN-AGEGROUP.                                              
046600                                                                  
046700     IF SXI-AGEGRP-LABEL (WS-SEX-IX WS-AGEGRP-IX)                 
046800         = WS-AGEGROUP-LABEL                                      
046900         SET WS-AGEGRP-FOUND TO TRUE                              
047000     ELSE                                                         
047100         ADD 1 TO WS-AGEGRP-IX                                    
047200     END-IF                                                       
047300                                                                  
047400 0331-EXIT.                                                       
047500     EXIT                                                         
047600     .                                                            
047700*---------------------------------------------------------------- 
047800*    LECTURE DU JEU DE DONNEES COURANT, PAR EPREUVE (TI-0355)     
047900*---------------------------------------------------------------- 
048000 0400-LOAD-DATASET-EVENTS.                                        
048100                                                                  
048200     MOVE WS-RAW-NAME TO WS-DATASET-DDNAME                        
048300     SET WS-FIRST-EVENT TO TRUE                                   
048400     SET WS-RANKIN1-EOF-SWITCH TO SPACE                           
048500                                                                  
048600     OPEN INPUT RANKIN1                                           
048700     IF NOT WS-RANKIN1-OK                                         
048800         DISPLAY "RUNLOG - OUVERTURE IMPOSSIBLE : " WS-RAW-NAME   
048900         GO TO 0400-EXIT                                          
049000     END-IF                                                       
049100                                                                  
049200     MOVE 0 TO WS-BUFFER-COUNT                                    
049300                                                                  
049400     PERFORM 0410-READ-RANKIN1 THRU 0410-EXIT                     
049500         UNTIL WS-RANKIN1-EOF                                     
049600                                                                  
049700     IF WS-BUFFER-COUNT > 0                                       
049800         PERFORM 0500-PROCESS-EVENT-BUFFER THRU 0500-EXIT         
049900     END-IF                                                       
050000                                                                  
050100     CLOSE RANKIN1                                                
050200                                                                  
050300 0400-EXIT.                                                       
050400     EXIT                                                         
050500     .                                                            
050600                                                                  
050700 0410-READ-RANKIN1.                                               
050800                                                                  
050900     READ RANKIN1                                                 
051000         AT END                                                   
051100             SET WS-RANKIN1-EOF TO TRUE                           
051200             GO TO 0410-EXIT                                      
051300     END-READ                                                     
051400                                                                  
051500     IF WS-FIRST-EVENT                                            
051600         SET WS-FIRST-EVENT TO FALSE                              
051700         MOVE I1-EVENT-NAME TO WS-BUFFER-EVENT-NAME               
051800     END-IF                                                       
051900                                                                  
052000     IF I1-EVENT-NAME NOT = WS-BUFFER-EVENT-NAME                  
052100         PERFORM 0500-PROCESS-EVENT-BUFFER THRU 0500-EXIT         
052200         MOVE 0 TO WS-BUFFER-COUNT                                
052300         MOVE I1-EVENT-NAME TO WS-BUFFER-EVENT-NAME               
052400     END-IF                                                       
052500                                                                  
052600     MOVE I1-TIME-DISPLAY TO WS-TIME-INPUT                        
052700     PERFORM 0450-PARSE-TIME-TO-SECONDS THRU 0450-EXIT            
052800                                                                  
052900     IF WS-BUFFER-COUNT < 300                                     
053000         ADD 1 TO WS-BUFFER-COUNT                                 
053100         MOVE I1-TIME-DISPLAY                                     
053200             TO BUF-TIME-DISPLAY (WS-BUFFER-COUNT)                
053300         MOVE I1-RANK                                             
053400             TO BUF-RANK (WS-BUFFER-COUNT)                        
053500         IF WS-DIGIT-FOUND                                        
053600             MOVE "Y" TO BUF-VALID (WS-BUFFER-COUNT)              
053700             MOVE WS-COMPUTED-SECONDS                             
053800                 TO BUF-TIME-SECONDS (WS-BUFFER-COUNT)            
053900         ELSE                                                     
054000             MOVE "N" TO BUF-VALID (WS-BUFFER-COUNT)              
054100             MOVE 0 TO BUF-TIME-SECONDS (WS-BUFFER-COUNT)         
054200         END-IF                                                   
054300     END-IF                                                       
054400                                                                  
054500 0410-EXIT.                                                       
054600     EXIT                                                         
054700     .                                                            
054800*---------------------------------------------------------------- 
054900*    CONVERSION D'UN TEMPS AFFICHE EN SECONDES (VOIR TI-0355)     
055000*    MM:SS.HH OU SS.HH - AUCUNE FONCTION INTRINSEQUE (BALAYAGE)   
055100*---------------------------------------------------------------- 
055200 0450-PARSE-TIME-TO-SECONDS.                                      
055300                                                                  
055400     MOVE 0 TO WS-WHOLE-ACCUM WS-FRAC-ACCUM                       
055500     MOVE 0 TO WS-FRAC-DIGIT-COUNT WS-MINUTES-PART                
055600     MOVE 0 TO WS-SECONDS-WHOLE WS-COMPUTED-SECONDS               
055700     SET WS-DIGIT-FOUND-SWITCH TO SPACE                           
055800     SET WS-SEEN-DOT-SWITCH TO SPACE                              
055900                                                                  
056000     PERFORM 0460-SCAN-ONE-CHARACTER THRU 0460-EXIT               
056100         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
056200         UNTIL WS-SCAN-INDEX > 10                                 
056300                                                                  
056400     IF NOT WS-DIGIT-FOUND                                        
056500         GO TO 0450-EXIT                                          
056600     END-IF                                                       
056700                                                                  
056800     IF WS-FRAC-DIGIT-COUNT = 1                                   
056900         MULTIPLY 10 BY WS-FRAC-ACCUM                             
057000     END-IF                                                       
057100                                                                  
057200     IF NOT WS-SEEN-DOT                                           
057300         MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE                  
057400     END-IF                                                       
057500                                                                  
057600     COMPUTE WS-COMPUTED-SECONDS =                                
057700         (WS-MINUTES-PART * 60) + WS-SECONDS-WHOLE +              
057800         (WS-FRAC-ACCUM / 100)                                    
057900                                                                  
058000 0450-EXIT.                                                       
058100     EXIT                                                         
058200     .                                                            
058300                                                                  
058400 0460-SCAN-ONE-CHARACTER.                                         
058500                                                                  
058600     EVALUATE WS-TC-CHAR (WS-SCAN-INDEX)                          
058700         WHEN ":"                                                 
058800             MOVE WS-WHOLE-ACCUM TO WS-MINUTES-PART               
058900             MOVE 0 TO WS-WHOLE-ACCUM                             
059000         WHEN "."                                                 
059100             MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE              
059200             MOVE 0 TO WS-WHOLE-ACCUM                             
059300             SET WS-SEEN-DOT TO TRUE                              
059400         WHEN "0" THRU "9"                                        
059500             SET WS-DIGIT-FOUND TO TRUE                           
059600             MOVE WS-TC-CHAR (WS-SCAN-INDEX) TO WS-DIGIT-NUM      
059700             IF WS-SEEN-DOT                                       
059800                 IF WS-FRAC-DIGIT-COUNT < 2                       
059900                     COMPUTE WS-FRAC-ACCUM =                      
060000                         (WS-FRAC-ACCUM * 10) + WS-DIGIT-NUM      
060100                     ADD 1 TO WS-FRAC-DIGIT-COUNT                 
060200                 END-IF                                           
060300             ELSE                                                 
060400                 COMPUTE WS-WHOLE-ACCUM =                         
060500                     (WS-WHOLE-ACCUM * 10) + WS-DIGIT-NUM         
060600             END-IF                                               
060700         WHEN OTHER                                               
060800             CONTINUE                                             
060900     END-EVALUATE                                                 
061000                                                                  
061100 0460-EXIT.                                                       
061200     EXIT                                                         
061300     .                                                            
061400*---------------------------------------------------------------- 
061500*    TRAITEMENT D'UNE EPREUVE COMPLETE - RANG 50E ET CIBLES       
061600*---------------------------------------------------------------- 
061700 0500-PROCESS-EVENT-BUFFER.                                       
061800                                                                  
061900     SET WS-IS-LAP-EVENT-SWITCH TO SPACE                          
062000     INSPECT WS-BUFFER-EVENT-NAME TALLYING WS-SCAN-INDEX          
062100         FOR ALL "Lap"                                            
062200     IF WS-SCAN-INDEX > 0                                         
062300         SET WS-IS-LAP-EVENT TO TRUE                              
062400     END-IF                                                       
062500     MOVE 0 TO WS-SCAN-INDEX                                      
062600                                                                  
062700     IF WS-IS-LAP-EVENT                                           
062800         GO TO 0500-EXIT                                          
062900     END-IF                                                       
063000                                                                  
063100     PERFORM 0510-FIND-OR-ADD-EVENT THRU 0510-EXIT                
063200                                                                  
063300     MOVE 1 TO WS-SCAN-INDEX                                      
063400     MOVE 0 TO WS-BEST-RANK                                       
063500     SET WS-BEST-FOUND-SWITCH TO SPACE                            
063600     PERFORM 0520-SEARCH-RANK-50 THRU 0520-EXIT                   
063700         UNTIL WS-BEST-FOUND OR WS-SCAN-INDEX > WS-BUFFER-COUNT   
063800                                                                  
063900     IF NOT WS-BEST-FOUND                                         
064000         GO TO 0500-EXIT                                          
064100     END-IF                                                       
064200     IF NOT BUF-IS-VALID (WS-SCAN-INDEX)                          
064300         GO TO 0500-EXIT                                          
064400     END-IF                                                       
064500                                                                  
064600     MOVE "Y" TO CELL-HAS-DATA-SW (WS-SEX-IX WS-EVENT-IX          
064700                                    WS-AGEGRP-IX)                 
064800     MOVE BUF-TIME-DISPLAY (WS-SCAN-INDEX)                        
064900         TO CELL-50TH-TIME (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX)   
065000     MOVE BUF-TIME-SECONDS (WS-SCAN-INDEX) TO WS-BASE-SECONDS     
065100                                                                  
065200     PERFORM 0600-COMPUTE-ADJUSTED-TIMES THRU 0600-EXIT           
065300         VARYING WS-PCT-INDEX FROM 1 BY 1                         
065400         UNTIL WS-PCT-INDEX > 5                                   
065500                                                                  
065600 0500-EXIT.                                                       
065700     EXIT                                                         
065800     .                                                            
065900                                                                  
066000 0510-FIND-OR-ADD-EVENT.                                          
066100                                                                  
066200     MOVE 1 TO WS-EVENT-IX                                        
066300     SET WS-EVENT-FOUND-SWITCH TO SPACE                           
066400     PERFORM 0511-SCAN-EVENT THRU 0511-EXIT                       
066500         UNTIL WS-EVENT-FOUND                                     
066600         OR WS-EVENT-IX > SXI-EVENT-COUNT (WS-SEX-IX)             
066700                                                                  
066800     IF NOT WS-EVENT-FOUND                                        
066900         ADD 1 TO SXI-EVENT-COUNT (WS-SEX-IX)                     
067000         MOVE SXI-EVENT-COUNT (WS-SEX-IX) TO WS-EVENT-IX          
067100         MOVE WS-BUFFER-EVENT-NAME                                
067200             TO SXI-EVENT-NAME (WS-SEX-IX WS-EVENT-IX)            
067300     END-IF                                                       
067400                                                                  
067500 0510-EXIT.                                                       
067600     EXIT                                                         
067700     .                                                            
067800                                                                  
067900 0511-SCAN-EVENT.                                                 
068000                                                                  
068100     IF SXI-EVENT-NAME (WS-SEX-IX WS-EVENT-IX)                    
068200         = WS-BUFFER-EVENT-NAME                                   
068300         SET WS-EVENT-FOUND TO TRUE                               
068400     ELSE                                                         
068500         ADD 1 TO WS-EVENT-IX                                     
068600     END-IF                                                       
068700                                                                  
068800 0511-EXIT.                                                       
068900     EXIT                                                         
069000     .                                                            
069100                                                                  
069200 0520-SEARCH-RANK-50.                                             
069300                                                                  
069400     IF BUF-RANK (WS-SCAN-INDEX) = 50                             
069500         SET WS-BEST-FOUND TO TRUE                                
069600     ELSE                                                         
069700         ADD 1 TO WS-SCAN-INDEX                                   
069800     END-IF                                                       
069900                                                                  
070000 0520-EXIT.                                                       
070100     EXIT                                                         
070200     .                                                            
070300*---------------------------------------------------------------- 
070400*    TEMPS CIBLE AJUSTE ET RANG LE PLUS RAPPROCHE (TI-0455)       
070500*---------------------------------------------------------------- 
070600 0600-COMPUTE-ADJUSTED-TIMES.                                     
070700                                                                  
070800     COMPUTE WS-FMT-SECONDS-IN ROUNDED =                          
070900         WS-BASE-SECONDS +                                        
071000         (WS-BASE-SECONDS * WS-PERCENT-VALUE (WS-PCT-INDEX)       
071100             / 1000)                                              
071200                                                                  
071300     COMPUTE WS-FMT-SECONDS-R ROUNDED = WS-FMT-SECONDS-IN         
071400                                                                  
071500     PERFORM 0650-FORMAT-SECONDS-TO-TIME THRU 0650-EXIT           
071600                                                                  
071700     MOVE WS-FMT-RESULT                                           
071800         TO CELL-ADJ-TIME (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX     
071900                            WS-PCT-INDEX)                         
072000                                                                  
072100     MOVE WS-FMT-SECONDS-R TO WS-TARGET-SECONDS                   
072200     PERFORM 0630-FIND-CLOSEST-RANK THRU 0630-EXIT                
072300                                                                  
072400     MOVE WS-BEST-RANK                                            
072500         TO CELL-ADJ-RANK (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX     
072600                            WS-PCT-INDEX)                         
072700                                                                  
072800 0600-EXIT.                                                       
072900     EXIT                                                         
073000     .                                                            
073100                                                                  
073200 0630-FIND-CLOSEST-RANK.                                          
073300                                                                  
073400     MOVE 0 TO WS-BEST-RANK                                       
073500     SET WS-BEST-FOUND-SWITCH TO SPACE                            
073600     MOVE 999999 TO WS-BEST-DIFF                                  
073700                                                                  
073800     PERFORM 0640-COMPARE-ONE-RECORD THRU 0640-EXIT               
073900         VARYING WS-LOOP-IX FROM 1 BY 1                           
074000         UNTIL WS-LOOP-IX > WS-BUFFER-COUNT                       
074100                                                                  
074200 0630-EXIT.                                                       
074300     EXIT                                                         
074400     .                                                            
074500                                                                  
074600 0640-COMPARE-ONE-RECORD.                                         
074700                                                                  
074800     IF BUF-IS-VALID (WS-LOOP-IX)                                 
074900         IF BUF-TIME-SECONDS (WS-LOOP-IX) > WS-TARGET-SECONDS     
075000             COMPUTE WS-CURRENT-DIFF =                            
075100                 BUF-TIME-SECONDS (WS-LOOP-IX) - WS-TARGET-SECONDS
075200         ELSE                                                     
075300             COMPUTE WS-CURRENT-DIFF =                            
075400                 WS-TARGET-SECONDS - BUF-TIME-SECONDS (WS-LOOP-IX)
075500         END-IF                                                   
075600         IF WS-CURRENT-DIFF < WS-BEST-DIFF                        
075700             MOVE WS-CURRENT-DIFF TO WS-BEST-DIFF                 
075800             MOVE BUF-RANK (WS-LOOP-IX) TO WS-BEST-RANK           
075900             SET WS-BEST-FOUND TO TRUE                            
076000         END-IF                                                   
076100     END-IF                                                       
076200                                                                  
076300 0640-EXIT.                                                       
076400     EXIT                                                         
076500     .                                                            
076600*---------------------------------------------------------------- 
076700*    MISE EN FORME D'UN TEMPS EN SECONDES VERS M:SS.HH (TI-0511)  
076800*---------------------------------------------------------------- 
076900 0650-FORMAT-SECONDS-TO-TIME.                                     
077000                                                                  
077100     MOVE SPACES TO WS-FMT-RESULT                                 
077200                                                                  
077300     IF WS-FMT-SECONDS-R >= 60                                    
077400         DIVIDE WS-FMT-SECONDS-R BY 60                            
077500             GIVING WS-FMT-MINUTES                                
077600             REMAINDER WS-FMT-SECS-PART                           
077700         MOVE WS-FMT-MINUTES TO WS-FMT-MIN-EDIT                   
077800         MOVE WS-FMT-SECS-PART TO WS-FMT-SEC-EDIT                 
077900         MOVE 1 TO WS-FMT-MIN-START                               
078000         PERFORM 0651-SKIP-LEADING-SPACE THRU 0651-EXIT           
078100             UNTIL WS-FME-CHAR (WS-FMT-MIN-START) NOT = SPACE     
078200         STRING WS-FMT-MIN-EDIT (WS-FMT-MIN-START:)               
078300                    DELIMITED BY SIZE                             
078400                ":"          DELIMITED BY SIZE                    
078500                WS-FMT-SEC-EDIT DELIMITED BY SIZE                 
078600           INTO WS-FMT-RESULT                                     
078700     ELSE                                                         
078800         MOVE WS-FMT-SECONDS-R TO WS-FMT-SECS-PART                
078900         MOVE WS-FMT-SECS-PART TO WS-FMT-SEC-EDIT                 
079000         MOVE WS-FMT-SEC-EDIT TO WS-FMT-RESULT                    
079100     END-IF                                                       
079200                                                                  
079300 0650-EXIT.                                                       
079400     EXIT                                                         
079500     .                                                            
079600                                                                  
079700 0651-SKIP-LEADING-SPACE.                                         
079800                                                                  
079900     ADD 1 TO WS-FMT-MIN-START                                    
080000                                                                  
080100 0651-EXIT.                                                       
080200     EXIT                                                         
080300     .                                                            
080400*---------------------------------------------------------------- 
080500*    RAPPORT LARGE - EPREUVES ET GROUPES D'AGE (BENCHRPT)         
080600*---------------------------------------------------------------- 
080700 0700-WRITE-WIDE-SUMMARY.                                         
080800                                                                  
080900     MOVE 1 TO WS-SEX-IX                                          
081000     PERFORM 0710-WRITE-SEX-SECTION THRU 0710-EXIT                
081100         VARYING WS-SEX-IX FROM 1 BY 1 UNTIL WS-SEX-IX > 2        
081200                                                                  
081300 0700-EXIT.                                                       
081400     EXIT                                                         
081500     .                                                            
081600                                                                  
081700 0710-WRITE-SEX-SECTION.                                          
081800                                                                  
081900     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
082000     IF WS-SEX-IX = 1                                             
082100         MOVE "MEN"   TO WS-PRINT-LINE-BUILD (1:20)               
082200     ELSE                                                         
082300         MOVE "WOMEN" TO WS-PRINT-LINE-BUILD (1:20)               
082400     END-IF                                                       
082500     MOVE WS-PRINT-LINE-BUILD TO BR-PRINT-LINE                    
082600     WRITE BR-PRINT-LINE                                          
082700                                                                  
082800     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
082900     MOVE "EVENT               AGE GROUP  50TH TIME "             
083000         TO WS-PRINT-LINE-BUILD (1:42)                            
083100     MOVE "+10%     RK  +11%     RK  +11.5%   RK "                
083200         TO WS-PRINT-LINE-BUILD (43:39)                           
083300     MOVE "+12%     RK  +12.5%   RK"                              
083400         TO WS-PRINT-LINE-BUILD (82:24)                           
083500     MOVE WS-PRINT-LINE-BUILD TO BR-PRINT-LINE                    
083600     WRITE BR-PRINT-LINE                                          
083700                                                                  
083800     MOVE 1 TO WS-EVENT-IX                                        
083900     PERFORM 0720-WRITE-EVENT-ROWS THRU 0720-EXIT                 
084000         VARYING WS-EVENT-IX FROM 1 BY 1                          
084100         UNTIL WS-EVENT-IX > SXI-EVENT-COUNT (WS-SEX-IX)          
084200                                                                  
084300     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
084400     MOVE SXI-EVENT-COUNT (WS-SEX-IX) TO WS-RANK-EDIT             
084500     STRING "TOTAL EVENTS: " DELIMITED BY SIZE                    
084600            WS-RANK-EDIT                  DELIMITED BY SIZE       
084700            "   AGE GROUPS: "             DELIMITED BY SIZE       
084800       INTO WS-PRINT-LINE-BUILD                                   
084900     MOVE SXI-AGEGRP-COUNT (WS-SEX-IX) TO WS-RANK-EDIT            
085000     MOVE WS-RANK-EDIT TO WS-PRINT-LINE-BUILD (34:4)              
085100     MOVE WS-PRINT-LINE-BUILD TO BR-PRINT-LINE                    
085200     WRITE BR-PRINT-LINE                                          
085300                                                                  
085400 0710-EXIT.                                                       
085500     EXIT                                                         
085600     .                                                            
085700                                                                  
085800 0720-WRITE-EVENT-ROWS.                                           
085900                                                                  
086000     MOVE 1 TO WS-AGEGRP-IX                                       
086100     PERFORM 0730-WRITE-ONE-ROW THRU 0730-EXIT                    
086200         VARYING WS-AGEGRP-IX FROM 1 BY 1                         
086300         UNTIL WS-AGEGRP-IX > SXI-AGEGRP-COUNT (WS-SEX-IX)        
086400                                                                  
086500 0720-EXIT.                                                       
086600     EXIT                                                         
086700     .                                                            
086800                                                                  
086900 0730-WRITE-ONE-ROW.                                              
087000                                                                  
087100     IF NOT CELL-HAS-DATA (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX)    
087200         GO TO 0730-EXIT                                          
087300     END-IF                                                       
087400                                                                  
087500     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
087600     MOVE SXI-EVENT-NAME (WS-SEX-IX WS-EVENT-IX)                  
087700         TO WS-PRINT-LINE-BUILD (1:20)                            
087800     MOVE SXI-AGEGRP-LABEL (WS-SEX-IX WS-AGEGRP-IX)               
087900         TO WS-PRINT-LINE-BUILD (21:20)                           
088000     MOVE CELL-50TH-TIME (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX)     
088100         TO WS-PRINT-LINE-BUILD (41:10)                           
088200                                                                  
088300     MOVE 52 TO WS-PRINT-POINTER                                  
088400     PERFORM 0740-WRITE-PCT-COLUMN THRU 0740-EXIT                 
088500         VARYING WS-PCT-INDEX FROM 1 BY 1 UNTIL WS-PCT-INDEX > 5  
088600                                                                  
088700     MOVE WS-PRINT-LINE-BUILD TO BR-PRINT-LINE                    
088800     WRITE BR-PRINT-LINE                                          
088900                                                                  
089000 0730-EXIT.                                                       
089100     EXIT                                                         
089200     .                                                            
089300                                                                  
089400 0740-WRITE-PCT-COLUMN.                                           
089500                                                                  
089600     MOVE CELL-ADJ-TIME (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX       
089700                          WS-PCT-INDEX)                           
089800         TO WS-PRINT-LINE-BUILD (WS-PRINT-POINTER:10)             
089900                                                                  
090000     IF CELL-ADJ-RANK (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX         
090100                        WS-PCT-INDEX) > 0                         
090200         MOVE CELL-ADJ-RANK (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX   
090300                              WS-PCT-INDEX) TO WS-RANK-EDIT       
090400         MOVE WS-RANK-EDIT                                        
090500             TO WS-PRINT-LINE-BUILD (WS-PRINT-POINTER + 11:4)     
090600     END-IF                                                       
090700                                                                  
090800     ADD 16 TO WS-PRINT-POINTER                                   
090900                                                                  
091000 0740-EXIT.                                                       
091100     EXIT                                                         
091200     .                                                            
091300*---------------------------------------------------------------- 
091400*    RAPPORT SIMPLIFIE - UNE SECTION PAR GROUPE D'AGE (SIMPLRPT)  
091500*---------------------------------------------------------------- 
091600 0800-WRITE-SIMPLE-REPORT.                                        
091700                                                                  
091800     MOVE 1 TO WS-SEX-IX                                          
091900     PERFORM 0810-WRITE-SEX-LABELS THRU 0810-EXIT                 
092000         VARYING WS-SEX-IX FROM 1 BY 1 UNTIL WS-SEX-IX > 2        
092100                                                                  
092200 0800-EXIT.                                                       
092300     EXIT                                                         
092400     .                                                            
092500                                                                  
092600 0810-WRITE-SEX-LABELS.                                           
092700                                                                  
092800     MOVE 1 TO WS-AGEGRP-IX                                       
092900     PERFORM 0820-WRITE-LABEL-SECTION THRU 0820-EXIT              
093000         VARYING WS-AGEGRP-IX FROM 1 BY 1                         
093100         UNTIL WS-AGEGRP-IX > SXI-AGEGRP-COUNT (WS-SEX-IX)        
093200                                                                  
093300 0810-EXIT.                                                       
093400     EXIT                                                         
093500     .                                                            
093600                                                                  
093700 0820-WRITE-LABEL-SECTION.                                        
093800                                                                  
093900     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
094000     MOVE SXI-AGEGRP-LABEL (WS-SEX-IX WS-AGEGRP-IX)               
094100         TO WS-PRINT-LINE-BUILD (1:20)                            
094200     MOVE WS-PRINT-LINE-BUILD TO SR-PRINT-LINE                    
094300     WRITE SR-PRINT-LINE                                          
094400                                                                  
094500     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
094600     MOVE "EVENT               +10%       +11%      "             
094700         TO WS-PRINT-LINE-BUILD (1:42)                            
094800     MOVE "+11.5%    +12%      +12.5%"                            
094900         TO WS-PRINT-LINE-BUILD (43:26)                           
095000     MOVE WS-PRINT-LINE-BUILD TO SR-PRINT-LINE                    
095100     WRITE SR-PRINT-LINE                                          
095200                                                                  
095300     MOVE 1 TO WS-EVENT-IX                                        
095400     PERFORM 0830-WRITE-DETAIL-LINE THRU 0830-EXIT                
095500         VARYING WS-EVENT-IX FROM 1 BY 1                          
095600         UNTIL WS-EVENT-IX > SXI-EVENT-COUNT (WS-SEX-IX)          
095700                                                                  
095800 0820-EXIT.                                                       
095900     EXIT                                                         
096000     .                                                            
096100                                                                  
096200 0830-WRITE-DETAIL-LINE.                                          
096300                                                                  
096400     IF NOT CELL-HAS-DATA (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX)    
096500         GO TO 0830-EXIT                                          
096600     END-IF                                                       
096700                                                                  
096800     MOVE SPACES TO WS-PRINT-LINE-BUILD                           
096900     MOVE SXI-EVENT-NAME (WS-SEX-IX WS-EVENT-IX)                  
097000         TO WS-PRINT-LINE-BUILD (1:20)                            
097100                                                                  
097200     MOVE 22 TO WS-PRINT-POINTER                                  
097300     PERFORM 0840-WRITE-SIMPLE-COLUMN THRU 0840-EXIT              
097400         VARYING WS-PCT-INDEX FROM 1 BY 1 UNTIL WS-PCT-INDEX > 5  
097500                                                                  
097600     MOVE WS-PRINT-LINE-BUILD TO SR-PRINT-LINE                    
097700     WRITE SR-PRINT-LINE                                          
097800                                                                  
097900 0830-EXIT.                                                       
098000     EXIT                                                         
098100     .                                                            
098200                                                                  
098300 0840-WRITE-SIMPLE-COLUMN.                                        
098400                                                                  
098500     MOVE CELL-ADJ-TIME (WS-SEX-IX WS-EVENT-IX WS-AGEGRP-IX       
098600                          WS-PCT-INDEX)                           
098700         TO WS-PRINT-LINE-BUILD (WS-PRINT-POINTER:10)             
098800     ADD 10 TO WS-PRINT-POINTER                                   
098900                                                                  
099000 0840-EXIT.                                                       
099100     EXIT                                                         
099200     .                                                            
099300*---------------------------------------------------------------- 
099400*    SOMMAIRE DE FIN DE TRAITEMENT (RUNLOG)                       
099500*---------------------------------------------------------------- 
099600 0900-WRITE-RUN-SUMMARY.                                          
099700                                                                  
099800     DISPLAY "RUNLOG - JEUX DE DONNEES TRAITES : "                
099900         WS-DATASET-COUNT                                         
100000     DISPLAY "RUNLOG - NOMS REJETES             : "               
100100         WS-MALFORMED-COUNT                                       
100200     DISPLAY "RUNLOG - EPREUVES HOMMES          : "               
100300         SXI-EVENT-COUNT (1)                                      
100400     DISPLAY "RUNLOG - GROUPES D'AGE HOMMES     : "               
100500         SXI-AGEGRP-COUNT (1)                                     
100600     DISPLAY "RUNLOG - EPREUVES FEMMES          : "               
100700         SXI-EVENT-COUNT (2)                                      
100800     DISPLAY "RUNLOG - GROUPES D'AGE FEMMES     : "               
100900         SXI-AGEGRP-COUNT (2)                                     
101000                                                                  
101100 0900-EXIT.                                                       
101200     EXIT                                                         
101300     .                                                            
