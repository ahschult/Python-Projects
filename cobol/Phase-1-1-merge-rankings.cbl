000100***************************************************************** 
000200*    SWIM CANADA - CENTRE DE TRAITEMENT DES CLASSEMENTS           
000300***************************************************************** 
000400 IDENTIFICATION DIVISION.                                         
000500 PROGRAM-ID.     1-MERGE-RANKINGS.                                
000600 AUTHOR.         S TREPANIER.                                     
000700 INSTALLATION.   SWIM CANADA - CENTRE DE TRAITEMENT.              
000800 DATE-WRITTEN.   12/04/1991.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       INTERNE - USAGE SWIM CANADA SEULEMENT.           
001100***************************************************************** 
001200*    JOURNAL DES MODIFICATIONS                                    
001300*---------------------------------------------------------------- 
001400*    DATE       AUTEUR   DEMANDE   DESCRIPTION                    
001500*    ---------- -------- --------- ------------------------------ 
001600*    12/04/1991 STR      TI-0301   PROGRAMME INITIAL - FUSION DE  
001700*    12/04/1991 STR      TI-0301   DEUX CLASSEMENTS PROVINCIAUX   
001800*    03/09/1991 STR      TI-0318   AJOUT DU DRAPEAU DE VALIDITE   
001900*    03/09/1991 STR      TI-0318   DU TEMPS (RNK-TIME-VALID)      
002000*    22/01/1992 LPARE    TI-0355   CORRECTION TRI DES TEMPS NON   
002100*    22/01/1992 LPARE    TI-0355   CONVERTIBLES (DOIVENT SUIVRE)  
002200*    14/07/1993 STR      TI-0410   AJOUT DU COMPTE D'EPREUVES     
002300*    14/07/1993 STR      TI-0410   DANS LE JOURNAL RUNLOG         
002400*    09/11/1994 MBOUCH   TI-0466   RETRAIT DE FUNCTION NUMVAL -   
002500*    09/11/1994 MBOUCH   TI-0466   ANALYSE CARACTERE PAR CARACTERE
002600*    18/03/1996 LPARE    TI-0512   TRI STABLE - DOSSIER 1 AVANT   
002700*    18/03/1996 LPARE    TI-0512   DOSSIER 2 SUR TEMPS EGAUX      
002800*    27/08/1997 STR      TI-0560   MISE A JOUR ENTETE RUNLOG      
002900*    05/02/1998 MBOUCH   TI-0601   PASSAGE AN 2000 - CHAMPS DATE  
003000*    05/02/1998 MBOUCH   TI-0601   CS-ANNEE-COURSE SUR 4 CHIFFRES 
003100*    17/06/1999 LPARE    TI-0644   VERIFICATION FINALE AN 2000    
003200*    17/06/1999 LPARE    TI-0644   AUCUN AUTRE CHAMP DATE TROUVE  
003300*    11/03/2002 STR      TI-0709   AJOUT REDEFINES DE CONTROLE    
003400*    11/03/2002 STR      TI-0709   SUR LA PARTIE MINUTES          
003500*    14/11/2003 MBOUCH   TI-0751   RANKIN1/2/MERGOUT ASSIGNES     
003600*    14/11/2003 MBOUCH   TI-0751   DYNAMIQUEMENT - PGM APPELE PAR 
003700*    14/11/2003 MBOUCH   TI-0751   2-BATCH-MERGE (VOIR TI-0755)   
003800***************************************************************** 
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM.                                          
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500*    FICHIER DE CLASSEMENT DE LA PREMIERE PROVINCE (TI-0751)      
004600     SELECT RANKIN1 ASSIGN TO WS-RANKIN1-DDNAME                   
004700         ORGANIZATION IS LINE SEQUENTIAL                          
004800         FILE STATUS IS WS-RANKIN1-STATUS.                        
004900*    FICHIER DE CLASSEMENT DE LA DEUXIEME PROVINCE (TI-0751)      
005000     SELECT RANKIN2 ASSIGN TO WS-RANKIN2-DDNAME                   
005100         ORGANIZATION IS LINE SEQUENTIAL                          
005200         FILE STATUS IS WS-RANKIN2-STATUS.                        
005300*    FICHIER DE CLASSEMENT FUSIONNE EN SORTIE (TI-0751)           
005400     SELECT MERGOUT ASSIGN TO WS-MERGOUT-DDNAME                   
005500         ORGANIZATION IS LINE SEQUENTIAL                          
005600         FILE STATUS IS WS-MERGOUT-STATUS.                        
005700*    FICHIER DE TRI INTERNE (FUSION DES DEUX PROVINCES)           
005800     SELECT SWM-SORT-FILE ASSIGN TO DISK.                         
005900***************************************************************** 
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200*    ARTICLE DE CLASSEMENT - PROVINCE 1 (120 CARACTERES)          
006300 FD  RANKIN1.                                                     
006400 01  I1-RANKING-RECORD.                                           
006500     05 I1-EVENT-NAME          PIC X(20).                         
006600     05 I1-SWIMMER-NAME        PIC X(25).                         
006700     05 I1-CLUB                PIC X(15).                         
006800     05 I1-PROVINCE            PIC X(02).                         
006900     05 I1-DESCRIPTIVE-TEXT    PIC X(20).                         
007000     05 I1-TIME-DISPLAY        PIC X(10).                         
007100     05 I1-TIME-SECONDS        PIC 9(04)V99.                      
007200     05 I1-TIME-VALID          PIC X(01).                         
007300     05 I1-RANK                PIC 9(04).                         
007400     05 I1-RESERVED            PIC X(15).                         
007500     05 FILLER                 PIC X(02).                         
007600*    ARTICLE DE CLASSEMENT - PROVINCE 2 (120 CARACTERES)          
007700 FD  RANKIN2.                                                     
007800 01  I2-RANKING-RECORD.                                           
007900     05 I2-EVENT-NAME          PIC X(20).                         
008000     05 I2-SWIMMER-NAME        PIC X(25).                         
008100     05 I2-CLUB                PIC X(15).                         
008200     05 I2-PROVINCE            PIC X(02).                         
008300     05 I2-DESCRIPTIVE-TEXT    PIC X(20).                         
008400     05 I2-TIME-DISPLAY        PIC X(10).                         
008500     05 I2-TIME-SECONDS        PIC 9(04)V99.                      
008600     05 I2-TIME-VALID          PIC X(01).                         
008700     05 I2-RANK                PIC 9(04).                         
008800     05 I2-RESERVED            PIC X(15).                         
008900     05 FILLER                 PIC X(02).                         
009000*    ARTICLE DE CLASSEMENT FUSIONNE (120 CARACTERES)              
009100 FD  MERGOUT.                                                     
009200 01  MG-RANKING-RECORD.                                           
009300     05 MG-EVENT-NAME          PIC X(20).                         
009400     05 MG-SWIMMER-NAME        PIC X(25).                         
009500     05 MG-CLUB                PIC X(15).                         
009600     05 MG-PROVINCE            PIC X(02).                         
009700     05 MG-DESCRIPTIVE-TEXT    PIC X(20).                         
009800     05 MG-TIME-DISPLAY        PIC X(10).                         
009900     05 MG-TIME-SECONDS        PIC 9(04)V99.                      
010000     05 MG-TIME-VALID          PIC X(01).                         
010100     05 MG-RANK                PIC 9(04).                         
010200     05 MG-RESERVED            PIC X(15).                         
010300     05 FILLER                 PIC X(02).                         
010400*    ARTICLE DE TRI - FUSION CLE EPREUVE / VALIDITE / TEMPS       
010500 SD  SWM-SORT-FILE.                                               
010600 01  SW-SORT-RECORD.                                              
010700     05 SW-EVENT-NAME          PIC X(20).                         
010800     05 SW-VALID-SEQUENCE      PIC 9(01).                         
010900     05 SW-TIME-SECONDS        PIC 9(04)V99.                      
011000     05 SW-SWIMMER-NAME        PIC X(25).                         
011100     05 SW-CLUB                PIC X(15).                         
011200     05 SW-PROVINCE            PIC X(02).                         
011300     05 SW-DESCRIPTIVE-TEXT    PIC X(20).                         
011400     05 SW-TIME-DISPLAY        PIC X(10).                         
011500     05 SW-TIME-VALID          PIC X(01).                         
011600     05 SW-RANK                PIC 9(04).                         
011700     05 SW-RESERVED            PIC X(15).                         
011800     05 FILLER                 PIC X(02).                         
011900***************************************************************** 
012000 WORKING-STORAGE SECTION.                                         
012100                                                                  
012200*    COMMUTATEURS DE FIN DE FICHIER ET INDICE BALAYAGE (TI-0355)  
012300 77  WS-EOF1-SWITCH         PIC X(01) VALUE SPACE.                
012400     88 WS-EOF1                     VALUE "Y".                    
012500 77  WS-EOF2-SWITCH         PIC X(01) VALUE SPACE.                
012600     88 WS-EOF2                     VALUE "Y".                    
012700 77  WS-RETURN-EOF-SWITCH   PIC X(01) VALUE SPACE.                
012800     88 WS-RETURN-EOF               VALUE "Y".                    
012900 77  WS-SCAN-INDEX          PIC 9(02) COMP VALUE ZERO.            
013000                                                                  
013100*    NOMS DE FICHIERS ASSIGNES DYNAMIQUEMENT (TI-0751)            
013200 01  WS-DDNAME-MANAGER.                                           
013300     05 WS-RANKIN1-DDNAME      PIC X(40) VALUE SPACES.            
013400     05 WS-RANKIN2-DDNAME      PIC X(40) VALUE SPACES.            
013500     05 WS-MERGOUT-DDNAME      PIC X(40) VALUE SPACES.            
013600     05 FILLER                 PIC X(04).                         
013700                                                                  
013800 01  WS-FILE-STATUS-MANAGER.                                      
013900     05 WS-RANKIN1-STATUS      PIC X(02) VALUE SPACES.            
014000        88 WS-RANKIN1-OK               VALUE "00".                
014100     05 WS-RANKIN2-STATUS      PIC X(02) VALUE SPACES.            
014200        88 WS-RANKIN2-OK               VALUE "00".                
014300     05 WS-MERGOUT-STATUS      PIC X(02) VALUE SPACES.            
014400        88 WS-MERGOUT-OK               VALUE "00".                
014500     05 FILLER                 PIC X(10).                         
014600                                                                  
014700 01  WS-COUNTER-MANAGER.                                          
014800     05 WS-EVENT-COUNT         PIC 9(05) COMP.                    
014900     05 WS-RECS-READ-1         PIC 9(05) COMP.                    
015000     05 WS-RECS-READ-2         PIC 9(05) COMP.                    
015100     05 WS-RECS-WRITTEN        PIC 9(05) COMP.                    
015200     05 FILLER                 PIC X(06).                         
015300                                                                  
015400 01  WS-PRIOR-EVENT-AREA.                                         
015500     05 WS-PRIOR-EVENT-NAME    PIC X(20) VALUE SPACES.            
015600     05 WS-FIRST-RECORD-SWITCH PIC X(01) VALUE "Y".               
015700        88 WS-FIRST-RECORD             VALUE "Y".                 
015800     05 FILLER                 PIC X(05).                         
015900                                                                  
016000*    ZONE DE TRAVAIL - CONVERSION DU TEMPS AFFICHE EN SECONDES    
016100 01  WS-TIME-CONVERSION-AREA.                                     
016200     05 WS-TIME-INPUT          PIC X(10).                         
016300     05 WS-TIME-INPUT-R REDEFINES WS-TIME-INPUT.                  
016400        10 WS-TC-CHAR OCCURS 10 TIMES  PIC X(01).                 
016500     05 WS-DIGIT-FOUND-SWITCH  PIC X(01) VALUE "N".               
016600        88 WS-DIGIT-FOUND               VALUE "Y".                
016700     05 WS-SEEN-DOT-SWITCH     PIC X(01) VALUE "N".               
016800        88 WS-SEEN-DOT                  VALUE "Y".                
016900     05 WS-DIGIT-NUM           PIC 9(01) VALUE ZERO.              
017000     05 WS-WHOLE-ACCUM         PIC 9(04) COMP VALUE ZERO.         
017100     05 WS-FRAC-ACCUM          PIC 9(02) COMP VALUE ZERO.         
017200     05 WS-FRAC-DIGIT-COUNT    PIC 9(01) COMP VALUE ZERO.         
017300     05 WS-MINUTES-PART        PIC 9(03) VALUE ZERO.              
017400     05 WS-MINUTES-PART-A REDEFINES WS-MINUTES-PART               
017500                               PIC X(03).                         
017600     05 WS-SECONDS-WHOLE       PIC 9(02) VALUE ZERO.              
017700     05 WS-COMPUTED-SECONDS    PIC 9(06)V99 VALUE ZERO.           
017800     05 FILLER                 PIC X(04).                         
017900                                                                  
018000*    ZONE DE TRAVAIL - DATE DE TRAITEMENT (ENTETE RUNLOG)         
018100 01  WS-RUN-DATE-AREA.                                            
018200     05 WS-CURRENT-DATE        PIC 9(06) VALUE ZERO.              
018300     05 WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.              
018400        10 WS-CD-YEAR          PIC 9(02).                         
018500        10 WS-CD-MONTH         PIC 9(02).                         
018600        10 WS-CD-DAY           PIC 9(02).                         
018700     05 FILLER                 PIC X(06).                         
018800***************************************************************** 
018900 LINKAGE SECTION.                                                 
019000*    PARAMETRES RECUS DE 2-BATCH-MERGE - NOMS DES 2 FICHIERS      
019100*    PROVINCIAUX ET DU FICHIER FUSIONNE POUR CETTE PAIRE (TI-0751)
019200 01  LK-CALL-PARMS.                                               
019300     05 LK-RANKIN1-NAME        PIC X(40).                         
019400     05 LK-RANKIN2-NAME        PIC X(40).                         
019500     05 LK-MERGOUT-NAME        PIC X(40).                         
019600     05 FILLER                 PIC X(04).                         
019700***************************************************************** 
019800 PROCEDURE DIVISION USING LK-CALL-PARMS.                          
019900 0100-MAIN-PROCEDURE.                                             
020000                                                                  
020100     MOVE LK-RANKIN1-NAME TO WS-RANKIN1-DDNAME                    
020200     MOVE LK-RANKIN2-NAME TO WS-RANKIN2-DDNAME                    
020300     MOVE LK-MERGOUT-NAME TO WS-MERGOUT-DDNAME                    
020400                                                                  
020500     ACCEPT WS-CURRENT-DATE FROM DATE                             
020600     DISPLAY "1-MERGE-RANKINGS - DEBUT DE LA FUSION"              
020700                                                                  
020800     OPEN INPUT RANKIN1 RANKIN2                                   
020900     OPEN OUTPUT MERGOUT                                          
021000                                                                  
021100     SORT SWM-SORT-FILE                                           
021200         ON ASCENDING KEY SW-EVENT-NAME                           
021300         ON ASCENDING KEY SW-VALID-SEQUENCE                       
021400         ON ASCENDING KEY SW-TIME-SECONDS                         
021500         INPUT PROCEDURE IS 0200-VALIDATE-AND-RELEASE             
021600         OUTPUT PROCEDURE IS 0300-COUNT-AND-WRITE                 
021700                                                                  
021800     CLOSE RANKIN1 RANKIN2 MERGOUT                                
021900                                                                  
022000     DISPLAY "RUNLOG - EPREUVES TRAITEES    : " WS-EVENT-COUNT    
022100     DISPLAY "RUNLOG - ENREG. LUS PROVINCE 1 : " WS-RECS-READ-1   
022200     DISPLAY "RUNLOG - ENREG. LUS PROVINCE 2 : " WS-RECS-READ-2   
022300     DISPLAY "RUNLOG - ENREG. ECRITS MERGOUT : " WS-RECS-WRITTEN  
022400     DISPLAY "1-MERGE-RANKINGS - FIN NORMALE"                     
022500                                                                  
022600     GOBACK                                                       
022700     .                                                            
022800*---------------------------------------------------------------- 
022900*    PROCEDURE DE TRI - LECTURE DES DEUX FICHIERS ET              
023000*    CALCUL DE LA VALIDITE / DES SECONDES AVANT RELEASE           
023100*---------------------------------------------------------------- 
023200 0200-VALIDATE-AND-RELEASE.                                       
023300                                                                  
023400     PERFORM 0210-READ-RANKIN1 THRU 0210-EXIT                     
023500         UNTIL WS-EOF1                                            
023600                                                                  
023700     PERFORM 0220-READ-RANKIN2 THRU 0220-EXIT                     
023800         UNTIL WS-EOF2                                            
023900                                                                  
024000     GO TO 0200-EXIT                                              
024100     .                                                            
024200                                                                  
024300 0200-EXIT.                                                       
024400     EXIT                                                         
024500     .                                                            
024600                                                                  
024700 0210-READ-RANKIN1.                                               
024800                                                                  
024900     READ RANKIN1                                                 
025000         AT END                                                   
025100             SET WS-EOF1 TO TRUE                                  
025200             GO TO 0210-EXIT                                      
025300     END-READ                                                     
025400                                                                  
025500     ADD 1 TO WS-RECS-READ-1                                      
025600                                                                  
025700     MOVE I1-TIME-DISPLAY     TO WS-TIME-INPUT                    
025800     PERFORM 0400-PARSE-TIME-TO-SECONDS THRU 0400-EXIT            
025900                                                                  
026000     MOVE I1-EVENT-NAME       TO SW-EVENT-NAME                    
026100     MOVE I1-SWIMMER-NAME     TO SW-SWIMMER-NAME                  
026200     MOVE I1-CLUB             TO SW-CLUB                          
026300     MOVE I1-PROVINCE         TO SW-PROVINCE                      
026400     MOVE I1-DESCRIPTIVE-TEXT TO SW-DESCRIPTIVE-TEXT              
026500     MOVE I1-TIME-DISPLAY     TO SW-TIME-DISPLAY                  
026600     MOVE I1-RANK             TO SW-RANK                          
026700     PERFORM 0230-SET-SORT-VALIDITY THRU 0230-EXIT                
026800                                                                  
026900     RELEASE SW-SORT-RECORD                                       
027000                                                                  
027100 0210-EXIT.                                                       
027200     EXIT                                                         
027300     .                                                            
027400                                                                  
027500 0220-READ-RANKIN2.                                               
027600                                                                  
027700     READ RANKIN2                                                 
027800         AT END                                                   
027900             SET WS-EOF2 TO TRUE                                  
028000             GO TO 0220-EXIT                                      
028100     END-READ                                                     
028200                                                                  
028300     ADD 1 TO WS-RECS-READ-2                                      
028400                                                                  
028500     MOVE I2-TIME-DISPLAY     TO WS-TIME-INPUT                    
028600     PERFORM 0400-PARSE-TIME-TO-SECONDS THRU 0400-EXIT            
028700                                                                  
028800     MOVE I2-EVENT-NAME       TO SW-EVENT-NAME                    
028900     MOVE I2-SWIMMER-NAME     TO SW-SWIMMER-NAME                  
029000     MOVE I2-CLUB             TO SW-CLUB                          
029100     MOVE I2-PROVINCE         TO SW-PROVINCE                      
029200     MOVE I2-DESCRIPTIVE-TEXT TO SW-DESCRIPTIVE-TEXT              
029300     MOVE I2-TIME-DISPLAY     TO SW-TIME-DISPLAY                  
029400     MOVE I2-RANK             TO SW-RANK                          
029500     PERFORM 0230-SET-SORT-VALIDITY THRU 0230-EXIT                
029600                                                                  
029700     RELEASE SW-SORT-RECORD                                       
029800                                                                  
029900 0220-EXIT.                                                       
030000     EXIT                                                         
030100     .                                                            
030200*---------------------------------------------------------------- 
030300*    LES TEMPS NON CONVERTIBLES SONT PLACES A LA FIN (TI-0355)    
030400*---------------------------------------------------------------- 
030500 0230-SET-SORT-VALIDITY.                                          
030600                                                                  
030700     IF WS-DIGIT-FOUND                                            
030800         MOVE WS-COMPUTED-SECONDS TO SW-TIME-SECONDS              
030900         MOVE "Y"                 TO SW-TIME-VALID                
031000         MOVE 0                   TO SW-VALID-SEQUENCE            
031100     ELSE                                                         
031200         MOVE ZERO                TO SW-TIME-SECONDS              
031300         MOVE "N"                 TO SW-TIME-VALID                
031400         MOVE 1                   TO SW-VALID-SEQUENCE            
031500     END-IF                                                       
031600                                                                  
031700 0230-EXIT.                                                       
031800     EXIT                                                         
031900     .                                                            
032000*---------------------------------------------------------------- 
032100*    PROCEDURE DE SORTIE - RUPTURE SUR L'EPREUVE (COMPTE) ET      
032200*    ECRITURE DU FICHIER MERGOUT DANS L'ORDRE TRIE (TI-0410)      
032300*---------------------------------------------------------------- 
032400 0300-COUNT-AND-WRITE.                                            
032500                                                                  
032600     MOVE "Y" TO WS-FIRST-RECORD-SWITCH                           
032700                                                                  
032800     PERFORM 0310-RETURN-SORTED THRU 0310-EXIT                    
032900         UNTIL WS-RETURN-EOF                                      
033000                                                                  
033100     GO TO 0300-EXIT                                              
033200     .                                                            
033300                                                                  
033400 0300-EXIT.                                                       
033500     EXIT                                                         
033600     .                                                            
033700                                                                  
033800 0310-RETURN-SORTED.                                              
033900                                                                  
034000     RETURN SWM-SORT-FILE                                         
034100         AT END                                                   
034200             SET WS-RETURN-EOF TO TRUE                            
034300             GO TO 0310-EXIT                                      
034400     END-RETURN                                                   
034500                                                                  
034600     IF WS-FIRST-RECORD OR SW-EVENT-NAME NOT = WS-PRIOR-EVENT-NAME
034700         ADD 1 TO WS-EVENT-COUNT                                  
034800         MOVE SW-EVENT-NAME TO WS-PRIOR-EVENT-NAME                
034900         MOVE "N" TO WS-FIRST-RECORD-SWITCH                       
035000     END-IF                                                       
035100                                                                  
035200     MOVE SW-EVENT-NAME          TO MG-EVENT-NAME                 
035300     MOVE SW-SWIMMER-NAME        TO MG-SWIMMER-NAME               
035400     MOVE SW-CLUB                TO MG-CLUB                       
035500     MOVE SW-PROVINCE            TO MG-PROVINCE                   
035600     MOVE SW-DESCRIPTIVE-TEXT    TO MG-DESCRIPTIVE-TEXT           
035700     MOVE SW-TIME-DISPLAY        TO MG-TIME-DISPLAY               
035800     MOVE SW-TIME-SECONDS        TO MG-TIME-SECONDS               
035900     MOVE SW-TIME-VALID          TO MG-TIME-VALID                 
036000     MOVE SW-RANK                TO MG-RANK                       
036100     MOVE SPACES                 TO MG-RESERVED                   
036200                                                                  
036300     WRITE MG-RANKING-RECORD                                      
036400     ADD 1 TO WS-RECS-WRITTEN                                     
036500                                                                  
036600 0310-EXIT.                                                       
036700     EXIT                                                         
036800     .                                                            
036900*---------------------------------------------------------------- 
037000*    CONVERSION MM:SS.HH OU SS.HH EN SECONDES (REGLE METIER)      
037100*    ANALYSE CARACTERE PAR CARACTERE - AUCUNE FUNCTION (TI-0466)  
037200*---------------------------------------------------------------- 
037300 0400-PARSE-TIME-TO-SECONDS.                                      
037400                                                                  
037500     MOVE ZERO   TO WS-WHOLE-ACCUM                                
037600     MOVE ZERO   TO WS-FRAC-ACCUM                                 
037700     MOVE ZERO   TO WS-FRAC-DIGIT-COUNT                           
037800     MOVE ZERO   TO WS-MINUTES-PART                               
037900     MOVE ZERO   TO WS-SECONDS-WHOLE                              
038000     MOVE ZERO   TO WS-COMPUTED-SECONDS                           
038100     MOVE "N"    TO WS-DIGIT-FOUND-SWITCH                         
038200     MOVE "N"    TO WS-SEEN-DOT-SWITCH                            
038300                                                                  
038400     PERFORM 0410-SCAN-ONE-CHARACTER THRU 0410-EXIT               
038500         VARYING WS-SCAN-INDEX FROM 1 BY 1                        
038600         UNTIL WS-SCAN-INDEX > 10                                 
038700                                                                  
038800     IF NOT WS-DIGIT-FOUND                                        
038900         GO TO 0400-EXIT                                          
039000     END-IF                                                       
039100                                                                  
039200     IF WS-FRAC-DIGIT-COUNT = 1                                   
039300         MULTIPLY 10 BY WS-FRAC-ACCUM                             
039400     END-IF                                                       
039500                                                                  
039600     IF NOT WS-SEEN-DOT                                           
039700         MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE                  
039800     END-IF                                                       
039900                                                                  
040000     COMPUTE WS-COMPUTED-SECONDS =                                
040100         (WS-MINUTES-PART * 60) + WS-SECONDS-WHOLE                
040200         + (WS-FRAC-ACCUM / 100)                                  
040300                                                                  
040400 0400-EXIT.                                                       
040500     EXIT                                                         
040600     .                                                            
040700                                                                  
040800 0410-SCAN-ONE-CHARACTER.                                         
040900                                                                  
041000     EVALUATE WS-TC-CHAR (WS-SCAN-INDEX)                          
041100         WHEN ":"                                                 
041200             MOVE WS-WHOLE-ACCUM TO WS-MINUTES-PART               
041300             MOVE ZERO           TO WS-WHOLE-ACCUM                
041400         WHEN "."                                                 
041500             MOVE WS-WHOLE-ACCUM TO WS-SECONDS-WHOLE              
041600             MOVE ZERO           TO WS-WHOLE-ACCUM                
041700             SET WS-SEEN-DOT     TO TRUE                          
041800         WHEN "0" THRU "9"                                        
041900             SET WS-DIGIT-FOUND  TO TRUE                          
042000             MOVE WS-TC-CHAR (WS-SCAN-INDEX) TO WS-DIGIT-NUM      
042100             IF WS-SEEN-DOT                                       
042200                 IF WS-FRAC-DIGIT-COUNT < 2                       
042300                     COMPUTE WS-FRAC-ACCUM =                      
042400                         (WS-FRAC-ACCUM * 10) + WS-DIGIT-NUM      
042500                     ADD 1 TO WS-FRAC-DIGIT-COUNT                 
042600                 END-IF                                           
042700             ELSE                                                 
042800                 COMPUTE WS-WHOLE-ACCUM =                         
042900                     (WS-WHOLE-ACCUM * 10) + WS-DIGIT-NUM         
043000             END-IF                                               
043100         WHEN OTHER                                               
043200             CONTINUE                                             
043300     END-EVALUATE                                                 
043400                                                                  
043500 0410-EXIT.                                                       
043600     EXIT                                                         
043700     .                                                            
